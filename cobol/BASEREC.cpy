000100******************************************************************
000200* BASEREC   -  HOST BASELINE SECURITY-COUNTER RECORD LAYOUT AND
000300*              THE PER-HOST RUNNING-ACCUMULATOR TABLE ENTRY USED
000400*              BY LHBASE.
000500******************************************************************
000600*   MAINTENANCE HISTORY
000700*   ------------------------------------------------------------
000800*   02/17/96  J SAYLES   ORIGINAL LAYOUT FOR DAILY HOST ARCHIVE
000900*   07/30/98  T DECOSTA  ADDED SYNS-RECEIVED, UDP-RECEIVED
001000*   08/11/99  M ORTEGA   Y2K - ARCHIVE-DATE IS 4-DIGIT YEAR TEXT,
001100*                        NO CHANGE REQUIRED
001200*   01/14/03  R HOLLOWAY NARROWED FEED TO THE 8 METRICS THAT
001300*                        DRIVE THE TRIGGER-POINT STATISTICS
001400******************************************************************
001500* BASE-REC IS 98 BYTES, FIXED, LINE SEQUENTIAL - ONE ROW PER
001600* HOST PER ARCHIVE DAY.  THE SOURCE FEED CARRIES ABOUT 25
001700* COUNTERS; ONLY THE 8 BELOW DRIVE THE TRIGGER-POINT STATISTICS,
001800* SO THIS COPYBOOK CARRIES ONLY THOSE 8.  THE SAME PER-METRIC
001900* MEAN/SUM/MAX RULE APPLIES UNIFORMLY TO EACH OF THEM.
002000******************************************************************
002100 01  BASE-REC.
002200     05  BR-IP-ADDRESS            PIC X(15).
002300*                                     GROUPING KEY
002400     05  BR-ARCHIVE-DATE          PIC X(10).
002500     05  BR-DAY-OF-WEEK           PIC 9(01).
002600         88  BR-SUNDAY                VALUE 0.
002700         88  BR-SATURDAY              VALUE 6.
002800         88  BR-WEEKEND-DAY           VALUES 0, 6.
002900     05  BR-METRICS.
003000         10  BR-METRIC-VALUE OCCURS 8 TIMES PIC 9(09).
003100*          SUBSCRIPT 1  CI               (CONNECTION INDICATOR)
003200*          SUBSCRIPT 2  TI               (TRAFFIC INDICATOR)
003300*          SUBSCRIPT 3  FSI              (FLOW-SIZE INDICATOR)
003400*          SUBSCRIPT 4  TOTAL-TRAFFIC
003500*          SUBSCRIPT 5  NEW-FLOWS
003600*          SUBSCRIPT 6  MAX-FLOWS
003700*          SUBSCRIPT 7  SYNS-RECEIVED
003800*          SUBSCRIPT 8  UDP-RECEIVED
003900*  NO FILLER IS CARRIED - THE 3 FIELDS ABOVE (15+10+1+8*9)
004000*  ACCOUNT FOR THE FULL 98-BYTE FEED RECORD BYTE FOR BYTE.
004100******************************************************************
004200* THIS LAYOUT DESCRIBES 8 METRICS, RECORD LENGTH 98
004300******************************************************************
004400* METRIC-NAME TABLE - PRINTED LABELS FOR THE THREE REPORT
004500* SECTIONS.  KEPT HERE, NOT IN LHBASE, SO THE NAMES STAY IN STEP
004600* WITH THE SUBSCRIPT LAYOUT ABOVE IF THE FEED IS EVER WIDENED
004700* BACK OUT TO THE FULL ~25 METRICS.
004800******************************************************************
004900 01  BR-METRIC-NAME-TABLE.
005000     05  FILLER  PIC X(20) VALUE "CI                  ".
005100     05  FILLER  PIC X(20) VALUE "TI                  ".
005200     05  FILLER  PIC X(20) VALUE "FSI                 ".
005300     05  FILLER  PIC X(20) VALUE "TOTAL-TRAFFIC       ".
005400     05  FILLER  PIC X(20) VALUE "NEW-FLOWS           ".
005500     05  FILLER  PIC X(20) VALUE "MAX-FLOWS           ".
005600     05  FILLER  PIC X(20) VALUE "SYNS-RECEIVED       ".
005700     05  FILLER  PIC X(20) VALUE "UDP-RECEIVED        ".
005800 01  BR-METRIC-NAMES REDEFINES BR-METRIC-NAME-TABLE.
005900     05  BR-METRIC-NAME OCCURS 8 TIMES PIC X(20).
