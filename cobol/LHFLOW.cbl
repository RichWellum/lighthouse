000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LHFLOW.
000300 AUTHOR. J SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/09/94.
000600 DATE-COMPILED. 09/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE RAW BI-DIRECTIONAL FLOW HIT
001300*          FEED, OPTIONALLY DROPS HITS NOT MATCHING A CLIENT-IP
001400*          AND/OR SERVER-IP FILTER, AND ACCUMULATES THE SURVIVING
001500*          HITS INTO AN IN-MEMORY TABLE KEYED ON FLOW-ID,
001600*          CLIENT-IP, CLIENT-PORT, SERVER-IP, SERVER-PORT AND
001700*          PROTOCOL.
001800*
001900*          ONCE THE FEED IS EXHAUSTED, TOTAL/TOTAL-MB/TOTAL-GB
002000*          ARE DERIVED FOR EACH AGGREGATE, AN OPTIONAL PEAK
002100*          THRESHOLD IS APPLIED, AND A COLUMNAR REPORT IS PRINTED
002200*          IN ASCENDING KEY ORDER.
002300*
002400******************************************************************
002500
002600         FLOW HIT INPUT          -   DDS0001.BIFLOWIN
002700         CONTROL PARM FILE       -   DDS0001.LHFLOWP
002800         PRINTED LISTING         -   SYSOUT
002900
003000******************************************************************
003100*   MAINTENANCE HISTORY
003200*   ------------------------------------------------------------
003300*   09/09/94  J SAYLES   ORIGINAL FLOW-AGGREGATION BATCH
003400*   04/22/97  T DECOSTA  WIDENED KEY TO INCLUDE CLIENT-PORT AND
003500*                        SERVER-PORT, TWO FLOWS WERE COLLIDING
003600*                        ON FLOW-ID+IP+PROTOCOL ALONE
003700*   08/11/99  M ORTEGA   Y2K - START-TIME/LAST-TIME REVIEWED, NO
003800*                        2-DIGIT YEAR FIELDS, NO CHANGE REQUIRED
003900*   05/06/02  R HOLLOWAY ADDED TOTAL-GB COLUMN
004000*   09/16/07  R HOLLOWAY TICKET FLOW-0871 - TABLE WAS NOT KEPT IN
004100*                        KEY ORDER, ADDED 300-SORT-RTN SO THE
004200*                        LISTING COMES OUT ASCENDING AS DESIGNED
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT LHFLOWP
005800     ASSIGN TO UT-S-LHFLOWP
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS PFCODE.
006100
006200     SELECT BIFLOW-IN
006300     ASSIGN TO UT-S-BIFLOWIN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS BFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900****** THIS JOB'S AGGREGATE LINE CARRIES 14 KEY/COUNTER COLUMNS -
007000****** WIDENED PAST THE SHOP'S USUAL 132-BYTE PRINT LINE (SEE
007100****** CLIA-COMPARE AND BASELINE-STATS) SO NO COLUMN IS TRUNCATED.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 172 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(172).
007900
008000****** ONE PARM RECORD - OPTIONAL CLIENT-IP/SERVER-IP FILTERS
008100****** AND AN OPTIONAL PEAK (TOTAL BYTES) THRESHOLD
008200 FD  LHFLOWP
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS LHFLOWP-REC.
008800 01  LHFLOWP-REC.
008900     05  PARM-CLIENT-IP-FILTER    PIC X(15).
009000     05  PARM-SERVER-IP-FILTER    PIC X(15).
009100     05  PARM-PEAK-SUPPLIED-SW    PIC X(01).
009200         88  PARM-PEAK-IS-SUPPLIED    VALUE "Y".
009300     05  PARM-PEAK-FILTER         PIC 9(14).
009400     05  FILLER                   PIC X(35).
009500*  ALTERNATE NUMERIC VIEW OF THE PARM CARD, USED ONLY WHEN A
009600*  FUTURE RELEASE NEEDS A NUMERIC CONTROL VALUE IN COLUMN 1
009700*  RATHER THAN THE TWO IP FILTERS - NOT EXERCISED TODAY.
009800 01  LHFLOWP-REC-NUMERIC REDEFINES LHFLOWP-REC.
009900     05  PARM-CONTROL-VALUE       PIC 9(01).
010000     05  FILLER                   PIC X(79).
010100
010200 FD  BIFLOW-IN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 127 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS BIFLOW-IN-REC.
010800 01  BIFLOW-IN-REC                PIC X(127).
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  PFCODE                   PIC X(2).
011400     05  BFCODE                   PIC X(2).
011500         88  NO-MORE-HITS             VALUE "10".
011600
011700** THE 127-BYTE RAW-HIT LAYOUT AND THE PRINTED REPORT LINE
011800 COPY FLOWKEY.
011900
012000 77  WS-MAX-TABLE-ROWS            PIC 9(5) COMP VALUE 8000.
012100
012200** ONE ENTRY PER DISTINCT FLOW KEY - LOADED AND FOLDED AS THE
012300** HIT FEED IS READ, THEN BUBBLE-SORTED INTO ASCENDING KEY ORDER
012400** BEFORE THE LISTING IS PRINTED (TICKET FLOW-0871).
012500 01  WS-FLOW-TABLE.
012600     05  WS-FLOW-ROW OCCURS 8000 TIMES
012700             INDEXED BY FLOW-IDX, NEXT-IDX.
012800         10  FT-FLOW-ID               PIC 9(10).
012900         10  FT-CLIENT-IP             PIC X(15).
013000         10  FT-CLIENT-PORT           PIC 9(05).
013100         10  FT-SERVER-IP             PIC X(15).
013200         10  FT-SERVER-PORT           PIC 9(05).
013300         10  FT-PROTOCOL              PIC 9(03).
013400         10  FT-SORT-KEY              PIC X(53).
013500         10  FT-HITS                  PIC 9(05)     COMP-3.
013600         10  FT-CLIENT-BYTES-SUM      PIC 9(13)     COMP-3.
013700         10  FT-CLIENT-PKTS-SUM       PIC 9(10)     COMP-3.
013800         10  FT-SERVER-BYTES-SUM      PIC 9(13)     COMP-3.
013900         10  FT-SERVER-PKTS-SUM       PIC 9(10)     COMP-3.
014000         10  FT-TOTAL                 PIC 9(14)     COMP-3.
014100         10  FT-TOTAL-MB              PIC 9(10)V99  COMP-3.
014200         10  FT-TOTAL-GB              PIC 9(07)V9999 COMP-3.
014300         10  FT-PEAK-SURVIVOR-SW      PIC X(01) VALUE "Y".
014400             88  FT-PEAK-SURVIVOR         VALUE "Y".
014500
014600** ONE-ENTRY SCRATCH AREA USED TO SWAP TWO TABLE ROWS DURING THE
014700** BUBBLE SORT WITHOUT DISTURBING THE OCCURS TABLE'S SHAPE.
014800 01  WS-SWAP-ROW.
014900     05  SW-FLOW-ID               PIC 9(10).
015000     05  SW-CLIENT-IP             PIC X(15).
015100     05  SW-CLIENT-PORT           PIC 9(05).
015200     05  SW-SERVER-IP             PIC X(15).
015300     05  SW-SERVER-PORT           PIC 9(05).
015400     05  SW-PROTOCOL              PIC 9(03).
015500     05  SW-SORT-KEY              PIC X(53).
015600     05  SW-HITS                  PIC 9(05)     COMP-3.
015700     05  SW-CLIENT-BYTES-SUM      PIC 9(13)     COMP-3.
015800     05  SW-CLIENT-PKTS-SUM       PIC 9(10)     COMP-3.
015900     05  SW-SERVER-BYTES-SUM      PIC 9(13)     COMP-3.
016000     05  SW-SERVER-PKTS-SUM       PIC 9(10)     COMP-3.
016100     05  SW-TOTAL                 PIC 9(14)     COMP-3.
016200     05  SW-TOTAL-MB              PIC 9(10)V99  COMP-3.
016300     05  SW-TOTAL-GB              PIC 9(07)V9999 COMP-3.
016400     05  SW-PEAK-SURVIVOR-SW      PIC X(01).
016500
016600** PACKED PEAK-FILTER VALUE, PLUS A DISPLAY REDEFINES SO IT CAN
016700** BE STRUNG INTO THE BANNER TITLE (STRING WORKS ON DISPLAY DATA,
016800** NOT ON A COMP-3 SENDING FIELD).
016900 01  WS-PEAK-FILTER-AREA.
017000     05  WS-PEAK-FILTER-BIN       PIC 9(14)     COMP-3.
017100 01  WS-PEAK-FILTER-DISPLAY REDEFINES WS-PEAK-FILTER-AREA.
017200     05  WS-PEAK-FILTER-DISP      PIC 9(14).
017300
017400** COUNT-EDIT VIEW OF THE DISTINCT-FLOW-KEY COUNT, SO THE BANNER
017500** CAN SHOW "AGGREGATES=" WITHOUT A SEPARATE NUMERIC-EDIT MOVE.
017600 01  WS-COUNT-EDIT-AREA.
017700     05  WS-COUNT-BIN             PIC 9(5) COMP.
017800 01  WS-COUNT-DISPLAY REDEFINES WS-COUNT-EDIT-AREA.
017900     05  WS-COUNT-DISP            PIC 9(5).
018000
018100 01  WS-BANNER-LINE.
018200     05  FILLER                   PIC X(01) VALUE SPACES.
018300     05  BANNER-STARS             PIC X(78) VALUE ALL "*".
018400     05  FILLER                   PIC X(53) VALUE SPACES.
018500
018600 01  WS-BANNER-TITLE-LINE.
018700     05  FILLER                   PIC X(01) VALUE SPACES.
018800     05  FILLER                   PIC X(02) VALUE "* ".
018900     05  BANNER-TITLE-O           PIC X(120).
019000     05  FILLER                   PIC X(01) VALUE "*".
019100     05  FILLER                   PIC X(08) VALUE SPACES.
019200
019300 01  WS-BLANK-LINE.
019400     05  FILLER                   PIC X(172) VALUE SPACES.
019500
019600** BUILT FROM SEVERAL SHORT FILLERS RATHER THAN ONE CONTINUED
019700** LITERAL, THE WAY THIS SHOP HAS ALWAYS LAID OUT WIDE HEADINGS.
019800 01  WS-COLUMN-HEAD-LINE-1.
019900     05  FILLER  PIC X(44) VALUE
020000         "    FLOW-ID        CLIENT-IP  PORT        SE".
020100     05  FILLER  PIC X(44) VALUE
020200         "RVER-IP  PORT  PRO   HITS   CLIENT-BYTES    ".
020300     05  FILLER  PIC X(44) VALUE
020400         "CLI-PKTS      SRV-BYTES    SVR-PKTS         ".
020500     05  FILLER  PIC X(40) VALUE
020600         "  TOTAL      TOTAL(MB)     TOTAL(GB)    ".
020700
020800 01  WS-NO-DATA-LINE.
020900     05  FILLER                   PIC X(01) VALUE SPACES.
021000     05  NO-DATA-MSG-O            PIC X(60).
021100     05  FILLER                   PIC X(71) VALUE SPACES.
021200
021300 01  MISC-WS-FLDS.
021400     05  RETURN-CD                PIC S9(4) COMP VALUE 0.
021500
021600 01  COUNTERS-AND-ACCUMULATORS.
021700     05  WS-HITS-READ             PIC 9(7) COMP.
021800     05  WS-HITS-KEPT             PIC 9(7) COMP.
021900     05  WS-FLOW-COUNT            PIC 9(5) COMP.
022000     05  WS-PEAK-SURVIVOR-COUNT   PIC 9(5) COMP.
022100     05  SUB-PASS                 PIC 9(5) COMP.
022200     05  SUB-ROW                  PIC 9(5) COMP.
022300     05  WS-BANNER-PTR            PIC 9(3) COMP.
022400
022500 01  FLAGS-AND-SWITCHES.
022600     05  CLIENT-FILTER-SW         PIC X(01) VALUE "N".
022700         88  CLIENT-FILTER-ACTIVE     VALUE "Y".
022800     05  SERVER-FILTER-SW         PIC X(01) VALUE "N".
022900         88  SERVER-FILTER-ACTIVE     VALUE "Y".
023000     05  PEAK-FILTER-SW           PIC X(01) VALUE "N".
023100         88  PEAK-FILTER-ACTIVE       VALUE "Y".
023200
023300 COPY ABENDREC.
023400
023500 PROCEDURE DIVISION.
023600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023700     PERFORM 100-READ-BIFLOW-RTN THRU 100-EXIT
023800             UNTIL NO-MORE-HITS.
023900     PERFORM 300-SORT-RTN THRU 300-EXIT.
024000     PERFORM 350-DERIVE-RTN THRU 350-EXIT
024100             VARYING FLOW-IDX FROM 1 BY 1
024200             UNTIL FLOW-IDX > WS-FLOW-COUNT.
024300     PERFORM 400-PRINT-REPORT-RTN THRU 400-EXIT.
024400     PERFORM 900-CLEANUP THRU 900-EXIT.
024500     MOVE +0 TO RETURN-CODE.
024600     GOBACK.
024700
024800 000-HOUSEKEEPING.
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025000     DISPLAY "******** BEGIN JOB LHFLOW ********".
025100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025300     PERFORM 810-READ-PARM THRU 810-EXIT.
025400     PERFORM 900-READ-BIFLOW THRU 900-EXIT.
025500 000-EXIT.
025600     EXIT.
025700
025800****** CLIENT-IP AND SERVER-IP FILTERS - EXACT MATCH, EITHER,
025900****** BOTH, OR NEITHER MAY BE ACTIVE.  A HIT FAILING EITHER
026000****** ACTIVE FILTER NEVER REACHES THE ACCUMULATION TABLE.
026100 100-READ-BIFLOW-RTN.
026200     MOVE "100-READ-BIFLOW-RTN" TO PARA-NAME.
026300     ADD 1 TO WS-HITS-READ.
026400     IF CLIENT-FILTER-ACTIVE
026500             AND FH-CLIENT-IP NOT = PARM-CLIENT-IP-FILTER
026600         GO TO 100-SKIP.
026700     IF SERVER-FILTER-ACTIVE
026800             AND FH-SERVER-IP NOT = PARM-SERVER-IP-FILTER
026900         GO TO 100-SKIP.
027000
027100     ADD 1 TO WS-HITS-KEPT
027200     PERFORM 200-ACCUM-RTN THRU 200-EXIT.
027300 100-SKIP.
027400     PERFORM 900-READ-BIFLOW THRU 900-EXIT.
027500 100-EXIT.
027600     EXIT.
027700
027800****** ACCUMULATE ONE SURVIVING HIT INTO THE FLOW-KEY TABLE -
027900****** SAME SEARCH-A-LOADED-TABLE IDIOM AS PATSRCH/PATLIST, JUST
028000****** ADDING A ROW WHEN THE KEY IS NOT YET PRESENT.
028100 200-ACCUM-RTN.
028200     MOVE "200-ACCUM-RTN" TO PARA-NAME.
028300     SET FLOW-IDX TO 1.
028400     SEARCH WS-FLOW-ROW
028500         AT END
028600             PERFORM 250-ADD-NEW-FLOW-ROW THRU 250-EXIT
028700         WHEN FT-FLOW-ID(FLOW-IDX)     = FH-FLOW-ID
028800          AND FT-CLIENT-IP(FLOW-IDX)   = FH-CLIENT-IP
028900          AND FT-CLIENT-PORT(FLOW-IDX) = FH-CLIENT-PORT
029000          AND FT-SERVER-IP(FLOW-IDX)   = FH-SERVER-IP
029100          AND FT-SERVER-PORT(FLOW-IDX) = FH-SERVER-PORT
029200          AND FT-PROTOCOL(FLOW-IDX)    = FH-PROTOCOL
029300             PERFORM 260-FOLD-FLOW-ROW THRU 260-EXIT
029400     END-SEARCH.
029500     PERFORM 900-READ-BIFLOW THRU 900-EXIT.
029600 200-EXIT.
029700     EXIT.
029800
029900 250-ADD-NEW-FLOW-ROW.
030000     IF WS-FLOW-COUNT NOT LESS THAN WS-MAX-TABLE-ROWS
030100         MOVE "** FLOW COMPARE TABLE FULL" TO ABEND-REASON
030200         GO TO 1000-ABEND-RTN.
030300
030400     ADD 1 TO WS-FLOW-COUNT
030500     SET FLOW-IDX TO WS-FLOW-COUNT
030600     MOVE FH-FLOW-ID     TO FT-FLOW-ID(FLOW-IDX)
030700     MOVE FH-CLIENT-IP   TO FT-CLIENT-IP(FLOW-IDX)
030800     MOVE FH-CLIENT-PORT TO FT-CLIENT-PORT(FLOW-IDX)
030900     MOVE FH-SERVER-IP   TO FT-SERVER-IP(FLOW-IDX)
031000     MOVE FH-SERVER-PORT TO FT-SERVER-PORT(FLOW-IDX)
031100     MOVE FH-PROTOCOL    TO FT-PROTOCOL(FLOW-IDX)
031200     STRING FH-FLOW-ID     DELIMITED BY SIZE
031300            FH-CLIENT-IP   DELIMITED BY SIZE
031400            FH-CLIENT-PORT DELIMITED BY SIZE
031500            FH-SERVER-IP   DELIMITED BY SIZE
031600            FH-SERVER-PORT DELIMITED BY SIZE
031700            FH-PROTOCOL    DELIMITED BY SIZE
031800            INTO FT-SORT-KEY(FLOW-IDX)
031900     MOVE ZERO TO FT-HITS(FLOW-IDX)
032000     MOVE ZERO TO FT-CLIENT-BYTES-SUM(FLOW-IDX)
032100     MOVE ZERO TO FT-CLIENT-PKTS-SUM(FLOW-IDX)
032200     MOVE ZERO TO FT-SERVER-BYTES-SUM(FLOW-IDX)
032300     MOVE ZERO TO FT-SERVER-PKTS-SUM(FLOW-IDX)
032400     PERFORM 260-FOLD-FLOW-ROW THRU 260-EXIT.
032500 250-EXIT.
032600     EXIT.
032700
032800 260-FOLD-FLOW-ROW.
032900     ADD 1               TO FT-HITS(FLOW-IDX)
033000     ADD FH-CLIENT-BYTES   TO FT-CLIENT-BYTES-SUM(FLOW-IDX)
033100     ADD FH-CLIENT-PACKETS TO FT-CLIENT-PKTS-SUM(FLOW-IDX)
033200     ADD FH-SERVER-BYTES   TO FT-SERVER-BYTES-SUM(FLOW-IDX)
033300     ADD FH-SERVER-PACKETS TO FT-SERVER-PKTS-SUM(FLOW-IDX).
033400 260-EXIT.
033500     EXIT.
033600
033700****** BUBBLE SORT ON THE 53-BYTE CONCATENATED KEY - THE TABLE IS
033800****** NEVER LARGE ENOUGH FOR THIS TO BE A PERFORMANCE CONCERN,
033900****** AND THE SHOP HAS NO SORT VERB IN THIS AREA OF CODE.
034000 300-SORT-RTN.
034100     MOVE "300-SORT-RTN" TO PARA-NAME.
034200     IF WS-FLOW-COUNT < 2
034300         GO TO 300-EXIT.
034400     PERFORM 310-BUBBLE-PASS THRU 310-EXIT
034500             VARYING SUB-PASS FROM 1 BY 1
034600             UNTIL SUB-PASS >= WS-FLOW-COUNT.
034700 300-EXIT.
034800     EXIT.
034900
035000 310-BUBBLE-PASS.
035100     PERFORM 320-BUBBLE-COMPARE THRU 320-EXIT
035200             VARYING SUB-ROW FROM 1 BY 1
035300             UNTIL SUB-ROW >= WS-FLOW-COUNT.
035400 310-EXIT.
035500     EXIT.
035600
035700 320-BUBBLE-COMPARE.
035800     SET FLOW-IDX TO SUB-ROW.
035900     SET NEXT-IDX TO SUB-ROW.
036000     SET NEXT-IDX UP BY 1.
036100     IF FT-SORT-KEY(FLOW-IDX) > FT-SORT-KEY(NEXT-IDX)
036200         MOVE WS-FLOW-ROW(FLOW-IDX) TO WS-SWAP-ROW
036300         MOVE WS-FLOW-ROW(NEXT-IDX) TO WS-FLOW-ROW(FLOW-IDX)
036400         MOVE WS-SWAP-ROW           TO WS-FLOW-ROW(NEXT-IDX).
036500 320-EXIT.
036600     EXIT.
036700
036800****** DERIVE TOTAL/TOTAL-MB/TOTAL-GB FOR ONE AGGREGATE AND MARK
036900****** WHETHER IT SURVIVES THE OPTIONAL PEAK FILTER.
037000 350-DERIVE-RTN.
037100     MOVE "350-DERIVE-RTN" TO PARA-NAME.
037200     COMPUTE FT-TOTAL(FLOW-IDX) =
037300             FT-CLIENT-BYTES-SUM(FLOW-IDX)
037400           + FT-SERVER-BYTES-SUM(FLOW-IDX)
037500     COMPUTE FT-TOTAL-MB(FLOW-IDX) ROUNDED =
037600             FT-TOTAL(FLOW-IDX) / 1048576
037700     COMPUTE FT-TOTAL-GB(FLOW-IDX) ROUNDED =
037800             FT-TOTAL(FLOW-IDX) / 1073741824.
037900
038000     MOVE "Y" TO FT-PEAK-SURVIVOR-SW(FLOW-IDX).
038100     IF PEAK-FILTER-ACTIVE
038200             AND FT-TOTAL(FLOW-IDX) < WS-PEAK-FILTER-BIN
038300         MOVE "N" TO FT-PEAK-SURVIVOR-SW(FLOW-IDX)
038400     ELSE
038500         ADD 1 TO WS-PEAK-SURVIVOR-COUNT.
038600 350-EXIT.
038700     EXIT.
038800
038900 400-PRINT-REPORT-RTN.
039000     MOVE "400-PRINT-REPORT-RTN" TO PARA-NAME.
039100     WRITE SYSOUT-REC FROM WS-BLANK-LINE
039200         AFTER ADVANCING TOP-OF-FORM.
039300     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
039400     PERFORM 405-BUILD-FILTER-BANNER THRU 405-EXIT.
039500     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
039600     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
039700
039800     IF WS-FLOW-COUNT = 0
039900         MOVE "No Bi-Flow Data was found for these parameters!"
040000                 TO NO-DATA-MSG-O
040100         WRITE SYSOUT-REC FROM WS-NO-DATA-LINE
040200         GO TO 400-EXIT.
040300
040400     IF PEAK-FILTER-ACTIVE AND WS-PEAK-SURVIVOR-COUNT = 0
040500         MOVE "No data for peak - all aggregates fell below it"
040600                 TO NO-DATA-MSG-O
040700         WRITE SYSOUT-REC FROM WS-NO-DATA-LINE
040800         GO TO 400-EXIT.
040900
041000     WRITE SYSOUT-REC FROM WS-COLUMN-HEAD-LINE-1.
041100     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
041200     PERFORM 450-LIST-FLOW-ROW THRU 450-EXIT
041300             VARYING FLOW-IDX FROM 1 BY 1
041400             UNTIL FLOW-IDX > WS-FLOW-COUNT.
041500 400-EXIT.
041600     EXIT.
041700
041800 405-BUILD-FILTER-BANNER.
041900     MOVE SPACES TO BANNER-TITLE-O.
042000     MOVE WS-FLOW-COUNT TO WS-COUNT-BIN.
042100     MOVE 1 TO WS-BANNER-PTR.
042200     IF NOT CLIENT-FILTER-ACTIVE
042300             AND NOT SERVER-FILTER-ACTIVE
042400             AND NOT PEAK-FILTER-ACTIVE
042500         STRING "BI-FLOW AGGREGATE REPORT - NO FILTERS ACTIVE"
042600                DELIMITED BY SIZE
042700                " AGGREGATES=" DELIMITED BY SIZE
042800                WS-COUNT-DISP DELIMITED BY SIZE
042900                INTO BANNER-TITLE-O
043000                WITH POINTER WS-BANNER-PTR
043100         GO TO 405-EXIT.
043200
043300     STRING "BI-FLOW AGGREGATE REPORT -" DELIMITED BY SIZE
043400             INTO BANNER-TITLE-O
043500         WITH POINTER WS-BANNER-PTR.
043600     IF CLIENT-FILTER-ACTIVE
043700         STRING " CLIENT-IP=" DELIMITED BY SIZE
043800                PARM-CLIENT-IP-FILTER DELIMITED BY SPACE
043900                INTO BANNER-TITLE-O
044000                WITH POINTER WS-BANNER-PTR.
044100     IF SERVER-FILTER-ACTIVE
044200         STRING " SERVER-IP=" DELIMITED BY SIZE
044300                PARM-SERVER-IP-FILTER DELIMITED BY SPACE
044400                INTO BANNER-TITLE-O
044500                WITH POINTER WS-BANNER-PTR.
044600     IF PEAK-FILTER-ACTIVE
044700         MOVE WS-PEAK-FILTER-BIN TO WS-PEAK-FILTER-DISP
044800         STRING " PEAK=" DELIMITED BY SIZE
044900                WS-PEAK-FILTER-DISP DELIMITED BY SIZE
045000                INTO BANNER-TITLE-O
045100                WITH POINTER WS-BANNER-PTR.
045200     STRING " AGGREGATES=" DELIMITED BY SIZE
045300            WS-COUNT-DISP DELIMITED BY SIZE
045400            INTO BANNER-TITLE-O
045500            WITH POINTER WS-BANNER-PTR.
045600 405-EXIT.
045700     EXIT.
045800
045900 450-LIST-FLOW-ROW.
046000     IF FT-PEAK-SURVIVOR(FLOW-IDX)
046100         MOVE FT-FLOW-ID(FLOW-IDX)          TO RPT-FLOW-ID-O
046200         MOVE FT-CLIENT-IP(FLOW-IDX)        TO RPT-CLIENT-IP-O
046300         MOVE FT-CLIENT-PORT(FLOW-IDX)      TO RPT-CLIENT-PORT-O
046400         MOVE FT-SERVER-IP(FLOW-IDX)        TO RPT-SERVER-IP-O
046500         MOVE FT-SERVER-PORT(FLOW-IDX)      TO RPT-SERVER-PORT-O
046600         MOVE FT-PROTOCOL(FLOW-IDX)         TO RPT-PROTOCOL-O
046700         MOVE FT-HITS(FLOW-IDX)             TO RPT-HITS-O
046800         MOVE FT-CLIENT-BYTES-SUM(FLOW-IDX) TO RPT-CLIENT-BYTES-O
046900         MOVE FT-CLIENT-PKTS-SUM(FLOW-IDX)  TO RPT-CLIENT-PKTS-O
047000         MOVE FT-SERVER-BYTES-SUM(FLOW-IDX) TO RPT-SRV-BYTES-O
047100         MOVE FT-SERVER-PKTS-SUM(FLOW-IDX)  TO RPT-SVR-PKTS-O
047200         MOVE FT-TOTAL(FLOW-IDX)            TO RPT-TOTAL-O
047300         MOVE FT-TOTAL-MB(FLOW-IDX)         TO RPT-TOTAL-MB-O
047400         MOVE FT-TOTAL-GB(FLOW-IDX)         TO RPT-TOTAL-GB-O
047500         WRITE SYSOUT-REC FROM WS-FLOW-RPT-REC.
047600 450-EXIT.
047700     EXIT.
047800
047900 800-OPEN-FILES.
048000     MOVE "800-OPEN-FILES" TO PARA-NAME.
048100     OPEN INPUT BIFLOW-IN, LHFLOWP.
048200     OPEN OUTPUT SYSOUT.
048300 800-EXIT.
048400     EXIT.
048500
048600 810-READ-PARM.
048700     MOVE "810-READ-PARM" TO PARA-NAME.
048800     MOVE SPACES TO LHFLOWP-REC.
048900     READ LHFLOWP
049000         AT END CONTINUE
049100     END-READ.
049200     IF PARM-CLIENT-IP-FILTER NOT = SPACES
049300         MOVE "Y" TO CLIENT-FILTER-SW.
049400     IF PARM-SERVER-IP-FILTER NOT = SPACES
049500         MOVE "Y" TO SERVER-FILTER-SW.
049600     IF PARM-PEAK-IS-SUPPLIED
049700         MOVE "Y" TO PEAK-FILTER-SW
049800         MOVE PARM-PEAK-FILTER TO WS-PEAK-FILTER-BIN.
049900 810-EXIT.
050000     EXIT.
050100
050200 850-CLOSE-FILES.
050300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050400     CLOSE BIFLOW-IN, LHFLOWP, SYSOUT.
050500 850-EXIT.
050600     EXIT.
050700
050800 900-READ-BIFLOW.
050900     READ BIFLOW-IN INTO FLOW-HIT-REC
051000         AT END SET NO-MORE-HITS TO TRUE
051100     END-READ.
051200 900-EXIT.
051300     EXIT.
051400
051500 900-CLEANUP.
051600     MOVE "900-CLEANUP" TO PARA-NAME.
051700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051800     DISPLAY "** HITS READ **".
051900     DISPLAY WS-HITS-READ.
052000     DISPLAY "** HITS KEPT AFTER FILTERS **".
052100     DISPLAY WS-HITS-KEPT.
052200     DISPLAY "** DISTINCT FLOW KEYS **".
052300     DISPLAY WS-FLOW-COUNT.
052400     DISPLAY "** SURVIVED PEAK FILTER **".
052500     DISPLAY WS-PEAK-SURVIVOR-COUNT.
052600     DISPLAY "******** NORMAL END OF JOB LHFLOW ********".
052700 900-EXIT.
052800     EXIT.
052900
053000 1000-ABEND-RTN.
053100     WRITE SYSOUT-REC FROM ABEND-REC.
053200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053300     DISPLAY "*** ABNORMAL END OF JOB-LHFLOW ***" UPON CONSOLE.
053400     DIVIDE ZERO-VAL INTO ONE-VAL.
