000100******************************************************************
000200* FLOWKEY   -  BI-DIRECTIONAL FLOW HIT RECORD AND THE PRINTED
000300*              AGGREGATE REPORT LINE FOR THE LHFLOW BATCH.
000400******************************************************************
000500*   MAINTENANCE HISTORY
000600*   ------------------------------------------------------------
000700*   09/09/94  J SAYLES   ORIGINAL LAYOUT FOR RAW FLOW HIT FEED
000800*   04/22/97  T DECOSTA  ADDED SERVER-PORT/CLIENT-PORT TO KEY
000900*   08/11/99  M ORTEGA   Y2K - START-TIME/LAST-TIME ARE 4-DIGIT
001000*                        YEAR TEXT, NO CHANGE REQUIRED
001100*   05/06/02  R HOLLOWAY ADDED TOTAL-GB COLUMN TO REPORT LINE
001200******************************************************************
001300* FLOW-HIT-REC IS 127 BYTES, FIXED, LINE SEQUENTIAL - ONE ROW PER
001400* RAW HIT.  MANY HIT ROWS SHARE ONE FLOW KEY; LHFLOW ACCUMULATES
001500* THEM INTO AN IN-MEMORY TABLE KEYED ON THE SIX FIELDS MARKED
001600* BELOW AS "KEY FIELD" BEFORE THIS COPYBOOK'S REPORT LINE IS EVER
001700* PRINTED.
001800******************************************************************
001900 01  FLOW-HIT-REC.
002000     05  FH-FLOW-ID               PIC 9(10).
002100*                                     KEY FIELD
002200     05  FH-CLIENT-IP             PIC X(15).
002300*                                     KEY FIELD
002400     05  FH-SERVER-IP             PIC X(15).
002500*                                     KEY FIELD
002600     05  FH-SERVER-PORT           PIC 9(05).
002700*                                     KEY FIELD
002800     05  FH-CLIENT-PORT           PIC 9(05).
002900*                                     KEY FIELD
003000     05  FH-CLIENT-BYTES          PIC 9(12).
003100     05  FH-CLIENT-PACKETS        PIC 9(09).
003200     05  FH-SERVER-BYTES          PIC 9(12).
003300     05  FH-SERVER-PACKETS        PIC 9(09).
003400     05  FH-PROTOCOL              PIC 9(03).
003500*                                     KEY FIELD
003600     05  FH-START-TIME            PIC X(16).
003700     05  FH-LAST-TIME             PIC X(16).
003800*  NO FILLER IS CARRIED - THE 12 FIELDS ABOVE ACCOUNT FOR THE
003900*  FULL 127-BYTE FEED RECORD BYTE FOR BYTE.
004000******************************************************************
004100* THIS LAYOUT DESCRIBES 12 FIELDS, RECORD LENGTH 127
004200******************************************************************
004300* PRINTED AGGREGATE REPORT LINE - ONE PER SURVIVING FLOW KEY,
004400* ASCENDING KEY ORDER.  BUILT FROM THE WS-FLOW-TABLE-ROW ENTRY
004500* (WORKING-STORAGE OF LHFLOW) AFTER TOTAL/TOTAL-MB/TOTAL-GB HAVE
004600* BEEN DERIVED AND THE PEAK FILTER HAS BEEN APPLIED.
004700******************************************************************
004800 01  WS-FLOW-RPT-REC.
004900     05  FILLER                   PIC X(01)     VALUE SPACES.
005000     05  RPT-FLOW-ID-O            PIC Z(9)9.
005100     05  FILLER                   PIC X(02)     VALUE SPACES.
005200     05  RPT-CLIENT-IP-O          PIC X(15).
005300     05  FILLER                   PIC X(01)     VALUE SPACES.
005400     05  RPT-CLIENT-PORT-O        PIC Z(4)9.
005500     05  FILLER                   PIC X(02)     VALUE SPACES.
005600     05  RPT-SERVER-IP-O          PIC X(15).
005700     05  FILLER                   PIC X(01)     VALUE SPACES.
005800     05  RPT-SERVER-PORT-O        PIC Z(4)9.
005900     05  FILLER                   PIC X(02)     VALUE SPACES.
006000     05  RPT-PROTOCOL-O           PIC ZZ9.
006100     05  FILLER                   PIC X(02)     VALUE SPACES.
006200     05  RPT-HITS-O               PIC Z(4)9.
006300     05  FILLER                   PIC X(02)     VALUE SPACES.
006400     05  RPT-CLIENT-BYTES-O       PIC Z(12)9.
006500     05  FILLER                   PIC X(02)     VALUE SPACES.
006600     05  RPT-CLIENT-PKTS-O        PIC Z(9)9.
006700     05  FILLER                   PIC X(02)     VALUE SPACES.
006800     05  RPT-SRV-BYTES-O          PIC Z(12)9.
006900     05  FILLER                   PIC X(02)     VALUE SPACES.
007000     05  RPT-SVR-PKTS-O           PIC Z(9)9.
007100     05  FILLER                   PIC X(02)     VALUE SPACES.
007200     05  RPT-TOTAL-O              PIC Z(13)9.
007300     05  FILLER                   PIC X(02)     VALUE SPACES.
007400     05  RPT-TOTAL-MB-O           PIC Z(9)9.99.
007500     05  FILLER                   PIC X(02)     VALUE SPACES.
007600     05  RPT-TOTAL-GB-O           PIC Z(6)9.9999.
007700     05  FILLER                   PIC X(04)     VALUE SPACES.
