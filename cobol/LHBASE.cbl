000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LHBASE.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/17/96.
000700 DATE-COMPILED. 02/17/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE DAILY HOST-BASELINE SECURITY
001400*          COUNTER FEED, DROPS WEEKEND ROWS (SATURDAY/SUNDAY), AND
001500*          FOLDS EACH SURVIVING ROW INTO A PER-HOST RUNNING ROW
001600*          COUNT/SUM/MAXIMUM FOR EACH OF THE 8 METRICS, USING THE
001700*          CALLED FOLD ROUTINE LHMBSTAT.
001800*
001900*          ONCE THE FEED IS EXHAUSTED THREE TRIGGER-POINT REPORTS
002000*          ARE PRINTED - THE NEVER-TRIGGER POINT (MEAN OF PER-HOST
002100*          MEANS), THE ALWAYS-TRIGGER POINT (GRAND SUM ACROSS ALL
002200*          HOSTS), AND THE MAXIMUM OBSERVED PER HOST.
002300*
002400******************************************************************
002500
002600        HOST BASELINE INPUT     -   DDS0001.BASELNIN
002700        PRINTED LISTING         -   SYSOUT
002800
002900******************************************************************
003000*   MAINTENANCE HISTORY
003100*   ------------------------------------------------------------
003200*   02/17/96  J SAYLES   ORIGINAL BASELINE TRIGGER-POINT BATCH
003300*   07/30/98  T DECOSTA  WIDENED TO THE 8-METRIC TABLE, WAS
003400*                        HARD-CODED TO 3 METRICS (CI, TI, FSI)
003500*   08/11/99  M ORTEGA   Y2K - ARCHIVE-DATE IS 4-DIGIT YEAR TEXT,
003600*                        REVIEWED, NO CHANGE REQUIRED
003700*   01/14/03  R HOLLOWAY REMOVED MEAN COMPUTE FROM LHMBSTAT FOR
003800*                        0C7 BUG, MEAN NOW COMPUTED HERE ONCE EACH
003900*                        HOST'S ROW COUNT IS FINAL
004000*   09/16/07  R HOLLOWAY TICKET BASE-0523 - ADDED HOST-COUNT AND
004100*                        WEEKDAY-ROW-COUNT TO THE BANNER LINE
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT BASELINE-IN
005700     ASSIGN TO UT-S-BASELNIN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS BLCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 132 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(132).
007000
007100 FD  BASELINE-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 98 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS BASELINE-IN-REC.
007700 01  BASELINE-IN-REC              PIC X(98).
007800
007900 WORKING-STORAGE SECTION.
008000
008100 01  FILE-STATUS-CODES.
008200     05  BLCODE                   PIC X(2).
008300         88  NO-MORE-ROWS             VALUE "10".
008400
008500** THE 98-BYTE ARCHIVE ROW LAYOUT AND THE METRIC-NAME TABLE
008600 COPY BASEREC.
008700
008800** SPARE FUTURE VIEW OF THE ARCHIVE ROW, ISOLATING THE YEAR OUT OF
008900** ARCHIVE-DATE FOR A YEAR-OVER-YEAR COMPARISON REPORT THAT HAS
009000** BEEN TALKED ABOUT BUT NOT YET REQUESTED - NOT EXERCISED TODAY.
009100 01  BASE-REC-ALT REDEFINES BASE-REC.
009200     05  FILLER                   PIC X(15).
009300     05  BR-ARCHIVE-YEAR          PIC X(04).
009400     05  FILLER                   PIC X(79).
009500
009600 77  WS-MAX-TABLE-HOSTS           PIC 9(5) COMP VALUE 2000.
009700
009800** ONE ENTRY PER DISTINCT HOST - HT-FOLD-GROUP IS PASSED BY
009900** REFERENCE INTO LHMBSTAT'S HOST-FOLD-REC LINKAGE, SO ITS
010000** LAYOUT MUST MATCH THAT COPYBOOK'S FIELDS BYTE FOR BYTE.
010100 01  WS-HOST-TABLE.
010200     05  WS-HOST-ROW OCCURS 2000 TIMES
010300             INDEXED BY HOST-IDX.
010400         10  HT-IP-ADDRESS        PIC X(15).
010500         10  HT-FOLD-GROUP.
010600             15  HT-ROW-COUNT     PIC 9(07)      COMP.
010700             15  HT-METRIC-VALUE  OCCURS 8 TIMES PIC 9(09).
010800             15  HT-METRIC-SUM    OCCURS 8 TIMES PIC 9(11) COMP-3.
010900             15  HT-METRIC-MAX    OCCURS 8 TIMES PIC 9(09) COMP-3.
011000         10  HT-METRIC-MEAN OCCURS 8 TIMES PIC 9(07)V99 COMP-3.
011100
011200** PER-METRIC ACCUMULATORS ACROSS ALL HOSTS, BUILT AFTER THE FEED
011300** IS EXHAUSTED AND EVERY HOST'S ROW COUNT IS FINAL.
011400 01  WS-METRIC-TOTALS.
011500     05  WS-NEVER-SUM    OCCURS 8 TIMES    PIC 9(09)V99 COMP-3.
011600     05  WS-NEVER-TRIGGER OCCURS 8 TIMES   PIC 9(07)V99 COMP-3.
011700     05  WS-ALWAYS-TRIGGER OCCURS 8 TIMES  PIC 9(13)    COMP-3.
011800
011900** EDIT-DISPLAY VIEW OF THE WEEKDAY-ROW-COUNT SO IT CAN BE STRUNG
012000** INTO THE BANNER LINE (TICKET BASE-0523).
012100 01  WS-ROWS-KEPT-AREA.
012200     05  WS-ROWS-KEPT-BIN         PIC 9(7) COMP.
012300 01  WS-ROWS-KEPT-DISPLAY REDEFINES WS-ROWS-KEPT-AREA.
012400     05  WS-ROWS-KEPT-DISP        PIC 9(7).
012500
012600** EDIT-DISPLAY VIEW OF THE DISTINCT-HOST COUNT, SAME REASON.
012700 01  WS-HOST-COUNT-AREA.
012800     05  WS-HOST-COUNT-BIN        PIC 9(5) COMP.
012900 01  WS-HOST-COUNT-DISPLAY REDEFINES WS-HOST-COUNT-AREA.
013000     05  WS-HOST-COUNT-DISP       PIC 9(5).
013100
013200 01  WS-BANNER-LINE.
013300     05  FILLER                   PIC X(01) VALUE SPACES.
013400     05  BANNER-STARS             PIC X(78) VALUE ALL "*".
013500     05  FILLER                   PIC X(53) VALUE SPACES.
013600
013700 01  WS-BANNER-TITLE-LINE.
013800     05  FILLER                   PIC X(01) VALUE SPACES.
013900     05  FILLER                   PIC X(02) VALUE "* ".
014000     05  BANNER-TITLE-O           PIC X(120).
014100     05  FILLER                   PIC X(01) VALUE "*".
014200     05  FILLER                   PIC X(08) VALUE SPACES.
014300
014400 01  WS-BLANK-LINE.
014500     05  FILLER                   PIC X(132) VALUE SPACES.
014600
014700 01  WS-NO-DATA-LINE.
014800     05  FILLER                   PIC X(01) VALUE SPACES.
014900     05  NO-DATA-MSG-O            PIC X(60).
015000     05  FILLER                   PIC X(71) VALUE SPACES.
015100
015200** ONE LINE PER METRIC FOR THE NEVER-TRIGGER SECTION - MEAN VALUE,
015300** 2 DECIMAL PLACES.
015400 01  WS-METRIC-RPT-LINE.
015500     05  FILLER                   PIC X(03) VALUE SPACES.
015600     05  RPT-METRIC-NAME-O        PIC X(20).
015700     05  FILLER                   PIC X(02) VALUE SPACES.
015800     05  RPT-METRIC-VALUE-O       PIC Z(8)9.99.
015900     05  FILLER                   PIC X(95) VALUE SPACES.
016000
016100** ONE LINE PER METRIC FOR THE ALWAYS-TRIGGER SECTION - EXACT
016200** INTEGER SUM, WIDE ENOUGH FOR A GRAND TOTAL ACROSS ALL HOSTS.
016300 01  WS-ALWAYS-RPT-LINE.
016400     05  FILLER                   PIC X(03) VALUE SPACES.
016500     05  RPT-ALWAYS-NAME-O        PIC X(20).
016600     05  FILLER                   PIC X(02) VALUE SPACES.
016700     05  RPT-ALWAYS-VALUE-O       PIC Z(12)9.
016800     05  FILLER                   PIC X(94) VALUE SPACES.
016900
017000** ONE LINE PER HOST FOR THE MAXIMUM-PER-HOST SECTION.
017100 01  WS-HOST-RPT-LINE.
017200     05  FILLER                   PIC X(01) VALUE SPACES.
017300     05  RPT-HOST-IP-O            PIC X(15).
017400     05  FILLER                   PIC X(01) VALUE SPACES.
017500     05  RPT-HOST-MAX-O OCCURS 8 TIMES PIC Z(8)9.
017600     05  FILLER                   PIC X(11) VALUE SPACES.
017700
017800 01  MISC-WS-FLDS.
017900     05  RETURN-CD                PIC S9(4) COMP VALUE 0.
018000
018100 01  COUNTERS-AND-ACCUMULATORS.
018200     05  WS-ROWS-READ             PIC 9(7) COMP.
018300     05  SUB-M                    PIC 9(02) COMP.
018400     05  WS-BANNER-PTR            PIC 9(03) COMP.
018500
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000     PERFORM 100-READ-BASELINE-RTN THRU 100-EXIT
019100             UNTIL NO-MORE-ROWS.
019200     PERFORM 300-COMPUTE-STATS-RTN THRU 300-EXIT.
019300     PERFORM 400-PRINT-REPORT-RTN THRU 400-EXIT.
019400     PERFORM 900-CLEANUP THRU 900-EXIT.
019500     MOVE +0 TO RETURN-CODE.
019600     GOBACK.
019700
019800 000-HOUSEKEEPING.
019900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020000     DISPLAY "******** BEGIN JOB LHBASE ********".
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020200     MOVE ZERO TO WS-HOST-COUNT-BIN.
020300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020400     PERFORM 900-READ-BASELINE THRU 900-EXIT.
020500 000-EXIT.
020600     EXIT.
020700
020800****** WEEKEND EXCLUSION - SATURDAY AND SUNDAY ROWS NEVER REACH
020900****** THE ACCUMULATION TABLE AND ARE NOT COUNTED IN ANY STAT.
021000 100-READ-BASELINE-RTN.
021100     MOVE "100-READ-BASELINE-RTN" TO PARA-NAME.
021200     ADD 1 TO WS-ROWS-READ.
021300     IF BR-WEEKEND-DAY
021400         GO TO 100-SKIP.
021500
021600     ADD 1 TO WS-ROWS-KEPT-BIN
021700     PERFORM 200-ACCUM-RTN THRU 200-EXIT.
021800 100-SKIP.
021900     PERFORM 900-READ-BASELINE THRU 900-EXIT.
022000 100-EXIT.
022100     EXIT.
022200
022300****** LOCATE THIS ROW'S HOST IN THE TABLE, ADDING A NEW ROW WHEN
022400****** THE HOST HAS NOT BEEN SEEN BEFORE - SAME SEARCH-A-LOADED-
022500****** TABLE IDIOM AS PATSRCH/PATLIST.
022600 200-ACCUM-RTN.
022700     MOVE "200-ACCUM-RTN" TO PARA-NAME.
022800     SET HOST-IDX TO 1.
022900     SEARCH WS-HOST-ROW
023000         AT END
023100             PERFORM 250-ADD-NEW-HOST-ROW THRU 250-EXIT
023200         WHEN HT-IP-ADDRESS(HOST-IDX) = BR-IP-ADDRESS
023300             PERFORM 260-FOLD-HOST-ROW THRU 260-EXIT
023400     END-SEARCH.
023500     PERFORM 900-READ-BASELINE THRU 900-EXIT.
023600 200-EXIT.
023700     EXIT.
023800
023900 250-ADD-NEW-HOST-ROW.
024000     IF WS-HOST-COUNT-BIN NOT LESS THAN WS-MAX-TABLE-HOSTS
024100         MOVE "** HOST BASELINE TABLE FULL" TO ABEND-REASON
024200         GO TO 1000-ABEND-RTN.
024300
024400     ADD 1 TO WS-HOST-COUNT-BIN
024500     SET HOST-IDX TO WS-HOST-COUNT-BIN
024600     MOVE SPACES TO WS-HOST-ROW(HOST-IDX)
024700     MOVE BR-IP-ADDRESS TO HT-IP-ADDRESS(HOST-IDX)
024800     PERFORM 260-FOLD-HOST-ROW THRU 260-EXIT.
024900 250-EXIT.
025000     EXIT.
025100
025200****** MOVE TODAY'S 8 METRIC VALUES INTO THE LINKAGE-SHAPED FOLD
025300****** GROUP AND CALL THE SHOP'S SHARED FOLD ROUTINE.
025400 260-FOLD-HOST-ROW.
025500     PERFORM 265-MOVE-ONE-METRIC THRU 265-EXIT
025600             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
025700     CALL "LHMBSTAT" USING HT-FOLD-GROUP(HOST-IDX), RETURN-CD.
025800     IF RETURN-CD NOT = ZERO
025900         MOVE "** LHMBSTAT RETURNED NON-ZERO" TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN.
026100 260-EXIT.
026200     EXIT.
026300
026400 265-MOVE-ONE-METRIC.
026500     MOVE BR-METRIC-VALUE(SUB-M)
026600             TO HT-METRIC-VALUE(HOST-IDX, SUB-M).
026700 265-EXIT.
026800     EXIT.
026900
027000****** ONCE EVERY HOST'S ROW COUNT IS FINAL, COMPUTE EACH HOST'S
027100****** PER-METRIC MEAN, THEN THE MEAN-OF-MEANS AND THE GRAND SUM.
027200 300-COMPUTE-STATS-RTN.
027300     MOVE "300-COMPUTE-STATS-RTN" TO PARA-NAME.
027400     IF WS-HOST-COUNT-BIN = 0
027500         GO TO 300-EXIT.
027600
027700     PERFORM 310-FOLD-ONE-HOST THRU 310-EXIT
027800             VARYING HOST-IDX FROM 1 BY 1
027900             UNTIL HOST-IDX > WS-HOST-COUNT-BIN.
028000
028100     PERFORM 320-COMPUTE-NEVER-TRIG THRU 320-EXIT
028200             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
028300 300-EXIT.
028400     EXIT.
028500
028600 310-FOLD-ONE-HOST.
028700     PERFORM 315-FOLD-ONE-METRIC THRU 315-EXIT
028800             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
028900 310-EXIT.
029000     EXIT.
029100
029200 315-FOLD-ONE-METRIC.
029300     COMPUTE HT-METRIC-MEAN(HOST-IDX, SUB-M) ROUNDED =
029400             HT-METRIC-SUM(HOST-IDX, SUB-M)
029500                 / HT-ROW-COUNT(HOST-IDX).
029600     ADD HT-METRIC-MEAN(HOST-IDX, SUB-M) TO WS-NEVER-SUM(SUB-M).
029700     ADD HT-METRIC-SUM(HOST-IDX, SUB-M)
029800             TO WS-ALWAYS-TRIGGER(SUB-M).
029900 315-EXIT.
030000     EXIT.
030100
030200 320-COMPUTE-NEVER-TRIG.
030300     COMPUTE WS-NEVER-TRIGGER(SUB-M) ROUNDED =
030400             WS-NEVER-SUM(SUB-M) / WS-HOST-COUNT-BIN.
030500 320-EXIT.
030600     EXIT.
030700
030800 400-PRINT-REPORT-RTN.
030900     MOVE "400-PRINT-REPORT-RTN" TO PARA-NAME.
031000     WRITE SYSOUT-REC FROM WS-BLANK-LINE
031100         AFTER ADVANCING TOP-OF-FORM.
031200     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
031300     MOVE WS-ROWS-KEPT-BIN TO WS-ROWS-KEPT-DISP.
031400     MOVE WS-HOST-COUNT-BIN TO WS-HOST-COUNT-DISP.
031500     MOVE 1 TO WS-BANNER-PTR.
031600     STRING "HOST BASELINE TRIGGER-POINT REPORT - HOSTS="
031700             DELIMITED BY SIZE
031800            WS-HOST-COUNT-DISP DELIMITED BY SIZE
031900            " WEEKDAY-ROWS=" DELIMITED BY SIZE
032000            WS-ROWS-KEPT-DISP DELIMITED BY SIZE
032100            INTO BANNER-TITLE-O
032200            WITH POINTER WS-BANNER-PTR.
032300     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
032400     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
032500
032600     IF WS-ROWS-KEPT-BIN = 0
032700         MOVE
032800           "No Host Baseline Data was found for these parameters!"
032900                 TO NO-DATA-MSG-O
033000         WRITE SYSOUT-REC FROM WS-NO-DATA-LINE
033100         GO TO 400-EXIT.
033200
033300     PERFORM 410-NEVER-TRIGGER-SECT THRU 410-EXIT.
033400     PERFORM 420-ALWAYS-TRIGGER-SECT THRU 420-EXIT.
033500     PERFORM 430-MAXIMUM-SECT THRU 430-EXIT.
033600 400-EXIT.
033700     EXIT.
033800
033900 410-NEVER-TRIGGER-SECT.
034000     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
034100     MOVE 1 TO WS-BANNER-PTR.
034200     MOVE SPACES TO BANNER-TITLE-O.
034300     STRING "NEVER TRIGGER POINT" DELIMITED BY SIZE
034400             INTO BANNER-TITLE-O
034500             WITH POINTER WS-BANNER-PTR.
034600     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
034700     PERFORM 415-LIST-NEVER-METRIC THRU 415-EXIT
034800             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
034900 410-EXIT.
035000     EXIT.
035100
035200 415-LIST-NEVER-METRIC.
035300     MOVE BR-METRIC-NAME(SUB-M)     TO RPT-METRIC-NAME-O.
035400     MOVE WS-NEVER-TRIGGER(SUB-M)   TO RPT-METRIC-VALUE-O.
035500     WRITE SYSOUT-REC FROM WS-METRIC-RPT-LINE.
035600 415-EXIT.
035700     EXIT.
035800
035900 420-ALWAYS-TRIGGER-SECT.
036000     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
036100     MOVE 1 TO WS-BANNER-PTR.
036200     MOVE SPACES TO BANNER-TITLE-O.
036300     STRING "ALWAYS TRIGGER POINT" DELIMITED BY SIZE
036400             INTO BANNER-TITLE-O
036500             WITH POINTER WS-BANNER-PTR.
036600     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
036700     PERFORM 425-LIST-ALWAYS-METRIC THRU 425-EXIT
036800             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
036900 420-EXIT.
037000     EXIT.
037100
037200 425-LIST-ALWAYS-METRIC.
037300     MOVE BR-METRIC-NAME(SUB-M)      TO RPT-ALWAYS-NAME-O.
037400     MOVE WS-ALWAYS-TRIGGER(SUB-M)   TO RPT-ALWAYS-VALUE-O.
037500     WRITE SYSOUT-REC FROM WS-ALWAYS-RPT-LINE.
037600 425-EXIT.
037700     EXIT.
037800
037900 430-MAXIMUM-SECT.
038000     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
038100     MOVE 1 TO WS-BANNER-PTR.
038200     MOVE SPACES TO BANNER-TITLE-O.
038300     STRING "MAXIMUM PER HOST" DELIMITED BY SIZE
038400             INTO BANNER-TITLE-O
038500             WITH POINTER WS-BANNER-PTR.
038600     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
038700     PERFORM 440-LIST-HOST-MAX THRU 440-EXIT
038800             VARYING HOST-IDX FROM 1 BY 1
038900             UNTIL HOST-IDX > WS-HOST-COUNT-BIN.
039000 430-EXIT.
039100     EXIT.
039200
039300 440-LIST-HOST-MAX.
039400     MOVE HT-IP-ADDRESS(HOST-IDX) TO RPT-HOST-IP-O.
039500     PERFORM 445-MOVE-ONE-MAX THRU 445-EXIT
039600             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
039700     WRITE SYSOUT-REC FROM WS-HOST-RPT-LINE.
039800 440-EXIT.
039900     EXIT.
040000
040100 445-MOVE-ONE-MAX.
040200     MOVE HT-METRIC-MAX(HOST-IDX, SUB-M)
040300             TO RPT-HOST-MAX-O(SUB-M).
040400 445-EXIT.
040500     EXIT.
040600
040700 800-OPEN-FILES.
040800     MOVE "800-OPEN-FILES" TO PARA-NAME.
040900     OPEN INPUT BASELINE-IN.
041000     OPEN OUTPUT SYSOUT.
041100 800-EXIT.
041200     EXIT.
041300
041400 850-CLOSE-FILES.
041500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041600     CLOSE BASELINE-IN, SYSOUT.
041700 850-EXIT.
041800     EXIT.
041900
042000 900-READ-BASELINE.
042100     READ BASELINE-IN INTO BASE-REC
042200         AT END SET NO-MORE-ROWS TO TRUE
042300     END-READ.
042400 900-EXIT.
042500     EXIT.
042600
042700 900-CLEANUP.
042800     MOVE "900-CLEANUP" TO PARA-NAME.
042900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043000     DISPLAY "** ROWS READ **".
043100     DISPLAY WS-ROWS-READ.
043200     DISPLAY "** WEEKDAY ROWS KEPT **".
043300     DISPLAY WS-ROWS-KEPT-BIN.
043400     DISPLAY "** DISTINCT HOSTS **".
043500     DISPLAY WS-HOST-COUNT-BIN.
043600     DISPLAY "******** NORMAL END OF JOB LHBASE ********".
043700 900-EXIT.
043800     EXIT.
043900
044000 1000-ABEND-RTN.
044100     WRITE SYSOUT-REC FROM ABEND-REC.
044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044300     DISPLAY "*** ABNORMAL END OF JOB-LHBASE ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
