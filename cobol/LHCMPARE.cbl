000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LHCMPARE.
000300 AUTHOR. J SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/93.
000600 DATE-COMPILED. 06/14/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RECONCILES THE CLIA LABORATORY REGISTRY
001300*          OLD MASTER AGAINST ONE OR MORE NEWLY CAPTURED EXTRACT
001400*          FILES OF THE SAME LAYOUT.
001500*
001600*          THE OLD MASTER IS FIRST FILTERED TO THE FACILITY
001700*          TYPES THIS SYSTEM TRACKS ("ADJUSTED OLD MASTER").
001800*          EVERY SURVIVING MASTER RECORD AND EVERY NEW-CAPTURE
001900*          RECORD IS THEN CLASSIFIED, WHOLE RECORD AGAINST WHOLE
002000*          RECORD, AS NEW / CLOSED / UNCHANGED, AND A REBUILT
002100*          "NEW MASTER" (UNCHANGED FOLLOWED BY NEW) IS WRITTEN.
002200*
002300******************************************************************
002400
002500         MASTER FILE (INPUT)     -   DDS0001.CLIAMSTR
002600         NEW-CAPTURE FILE(S)     -   DDS0001.CLIANEWC
002700                                      (JCL CONCATENATES AS MANY
002800                                       EXTRACT GENERATIONS AS
002900                                       ARRIVED THIS CYCLE UNDER
003000                                       THIS ONE DD - THE PROGRAM
003100                                       SEES ONE STREAM)
003200         CONTROL PARM FILE       -   DDS0001.CLIAPARM
003300
003400         OUTPUT NEW LABS         -   DDS001.CLIANEW
003500         OUTPUT CLOSED LABS      -   DDS001.CLIACLSD
003600         OUTPUT UNCHANGED LABS   -   DDS001.CLIAUNCH
003700         OUTPUT NEW MASTER       -   DDS001.CLIAMSTN
003800         OUTPUT ADJ OLD MASTER   -   DDS001.CLIAADJM
003900
004000         PRINTED LISTING         -   SYSOUT
004100
004200******************************************************************
004300*   MAINTENANCE HISTORY
004400*   ------------------------------------------------------------
004500*   06/14/93  J SAYLES   ORIGINAL RECONCILIATION BATCH
004600*   11/02/95  T DECOSTA  ADDED EXTRA-MODE FILTERED LISTINGS
004700*                        (STATE, CERTIFICATE-TYPE, CITY)
004800*   03/19/98  R HOLLOWAY RAISED TABLE SIZE, REGISTRY PASSED
004900*                        5000 LABS THIS QUARTER
005000*   08/27/99  M ORTEGA   Y2K - REVIEWED, NO 2-DIGIT YEAR FIELDS
005100*                        IN CLIA-REC, NO CHANGE REQUIRED
005200*   02/03/04  T DECOSTA  MOVED PREFIX-MATCH LOGIC TO LHPFXMCH SO
005300*                        EXTRA-MODE AND FUTURE JOBS SHARE IT
005400*   09/16/07  R HOLLOWAY TICKET CLIA-1142 - NEW-MASTER COUNT
005500*                        DISPLAY DID NOT AGREE WITH FILE COUNT
005600*                        ON A ZERO-NEW-CAPTURE RUN, FIXED IN
005700*                        400-PRINT-REPORT-RTN
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT CLIAPARM
007300     ASSIGN TO UT-S-CLIAPARM
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT MASTER-CLIA
007800     ASSIGN TO UT-S-CLIAMSTR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS MFCODE.
008100
008200     SELECT NEW-CAPTURE
008300     ASSIGN TO UT-S-CLIANEWC
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS NFCODE.
008600
008700     SELECT NEW-CLIA-OUT
008800     ASSIGN TO UT-S-CLIANEW
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT CLOSED-CLIA-OUT
009300     ASSIGN TO UT-S-CLIACLSD
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT UNCHANGED-CLIA-OUT
009800     ASSIGN TO UT-S-CLIAUNCH
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT NEW-MASTER-OUT
010300     ASSIGN TO UT-S-CLIAMSTN
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT ADJ-MASTER-OUT
010800     ASSIGN TO UT-S-CLIAADJM
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 132 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(132).
012100
012200****** ONE PARM RECORD - "Y" TURNS ON THE EXTRA-MODE FILTERED
012300****** LISTINGS DESCRIBED IN THE REPORTS SECTION OF THE SPEC
012400 FD  CLIAPARM
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS CLIAPARM-REC.
013000 01  CLIAPARM-REC.
013100     05  PARM-EXTRA-MODE-SW       PIC X(01).
013200     05  FILLER                   PIC X(79).
013300*  ALTERNATE NUMERIC VIEW OF THE PARM CARD, USED ONLY WHEN A
013400*  FUTURE RELEASE NEEDS A NUMERIC CONTROL VALUE IN COLUMN 1
013500*  RATHER THAN THE Y/N SWITCH - NOT EXERCISED TODAY.
013600 01  CLIAPARM-REC-NUMERIC REDEFINES CLIAPARM-REC.
013700     05  PARM-CONTROL-VALUE       PIC 9(01).
013800     05  FILLER                   PIC X(79).
013900
014000****** OLD MASTER REGISTRY - FILTERED TO THE ALLOWED FACILITY
014100****** TYPES BEFORE IT EVER REACHES THE COMPARE TABLE
014200 FD  MASTER-CLIA
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 226 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS MASTER-CLIA-REC.
014800 01  MASTER-CLIA-REC              PIC X(226).
014900
015000****** ONE OR MORE NEW-CAPTURE EXTRACTS, CONCATENATED BY JCL -
015100****** NOT GATED BY FACILITY TYPE
015200 FD  NEW-CAPTURE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 226 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS NEW-CAPTURE-REC.
015800 01  NEW-CAPTURE-REC              PIC X(226).
015900
016000 FD  NEW-CLIA-OUT
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 226 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS NEW-CLIA-REC.
016600 01  NEW-CLIA-REC                 PIC X(226).
016700
016800 FD  CLOSED-CLIA-OUT
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 226 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS CLOSED-CLIA-REC.
017400 01  CLOSED-CLIA-REC              PIC X(226).
017500
017600 FD  UNCHANGED-CLIA-OUT
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 226 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS UNCHANGED-CLIA-REC.
018200 01  UNCHANGED-CLIA-REC           PIC X(226).
018300
018400 FD  NEW-MASTER-OUT
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 226 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS NEW-MASTER-REC.
019000 01  NEW-MASTER-REC               PIC X(226).
019100
019200 FD  ADJ-MASTER-OUT
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 226 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS ADJ-MASTER-REC.
019800 01  ADJ-MASTER-REC               PIC X(226).
019900
020000 WORKING-STORAGE SECTION.
020100
020200 01  FILE-STATUS-CODES.
020300     05  MFCODE                   PIC X(2).
020400         88  NO-MORE-MASTER           VALUE "10".
020500     05  NFCODE                   PIC X(2).
020600         88  NO-MORE-NEWCAP           VALUE "10".
020700     05  OFCODE                   PIC X(2).
020800         88  CODE-WRITE               VALUE SPACES.
020900
021000** THE 226-BYTE CLIA LAYOUT SHARED BY EVERY FILE IN THIS JOB
021100 COPY CLIAREC.
021200
021300 77  WS-MAX-TABLE-ROWS            PIC 9(5) COMP VALUE 8000.
021400
021500** IN-MEMORY COMPARE TABLES - LOADED ONCE, THEN SEARCHED.
021600** SAME SEARCH-A-LOADED-TABLE IDIOM AS THE EQUIPMENT TABLE IN
021700** PATSRCH, JUST KEYED ON THE WHOLE 226-BYTE RECORD RATHER THAN
021800** A SHORT ID.
021900 01  WS-MASTER-TABLE.
022000     05  WS-MASTER-ROW OCCURS 8000 TIMES INDEXED BY MSTR-IDX.
022100         10  WS-MASTER-REC-ENTRY      PIC X(226).
022200         10  WS-MASTER-MATCHED-SW     PIC X(01) VALUE "N".
022300             88  MASTER-ROW-MATCHED       VALUE "Y".
022400
022500 01  WS-NEWCAP-TABLE.
022600     05  WS-NEWCAP-ROW OCCURS 8000 TIMES INDEXED BY NEWC-IDX.
022700         10  WS-NEWCAP-REC-ENTRY      PIC X(226).
022800         10  WS-NEWCAP-MATCHED-SW     PIC X(01) VALUE "N".
022900             88  NEWCAP-ROW-MATCHED       VALUE "Y".
023000
023100** NEW-MASTER TABLE - REBUILT AS UNCHANGED/NEW ARE WRITTEN, SO
023200** THE EXTRA-MODE FILTERS IN 500-EXTRA-FILTERS-RTN CAN SCAN THE
023300** FINISHED NEW MASTER WITHOUT RE-OPENING THE OUTPUT FILE.
023400 01  WS-NEWMSTR-TABLE.
023500     05  WS-NEWMSTR-ROW OCCURS 8000 TIMES INDEXED BY NMST-IDX.
023600         10  WS-NEWMSTR-REC-ENTRY     PIC X(226).
023700
023800** ALTERNATE VIEW OF A TABLE ENTRY, USED ONLY WHEN MOVING A
023900** WHOLE-RECORD STRING BACK OUT TO THE CLIA-REC GROUP FOR
024000** PRINTING OR WRITING.
024100 01  WS-COMPARE-BUFFER            PIC X(226).
024200 01  WS-COMPARE-BUFFER-FIELDS REDEFINES WS-COMPARE-BUFFER.
024300     05  CB-CLIA-NUMBER           PIC X(10).
024400     05  CB-FACILITY-TYPE         PIC X(20).
024500     05  CB-CERTIFICATE-TYPE      PIC X(15).
024600     05  CB-LAB-NAME              PIC X(30).
024700     05  FILLER                   PIC X(151).
024800
024900 01  WS-BANNER-LINE.
025000     05  FILLER                   PIC X(01) VALUE SPACES.
025100     05  BANNER-STARS             PIC X(78) VALUE ALL "*".
025200     05  FILLER                   PIC X(53) VALUE SPACES.
025300
025400 01  WS-BANNER-TITLE-LINE.
025500     05  FILLER                   PIC X(01) VALUE SPACES.
025600     05  FILLER                   PIC X(02) VALUE "* ".
025700     05  BANNER-TITLE-O           PIC X(75).
025800     05  FILLER                   PIC X(01) VALUE "*".
025900     05  FILLER                   PIC X(53) VALUE SPACES.
026000
026100 01  WS-BLANK-LINE.
026200     05  FILLER                   PIC X(132) VALUE SPACES.
026300
026400 01  WS-LISTING-DETAIL-LINE.
026500     05  FILLER                   PIC X(01) VALUE SPACES.
026600     05  LST-CLIA-NUMBER-O        PIC X(10).
026700     05  FILLER                   PIC X(02) VALUE SPACES.
026800     05  LST-FACILITY-TYPE-O      PIC X(20).
026900     05  FILLER                   PIC X(02) VALUE SPACES.
027000     05  LST-LAB-NAME-O           PIC X(30).
027100     05  FILLER                   PIC X(02) VALUE SPACES.
027200     05  LST-CITY-O               PIC X(20).
027300     05  FILLER                   PIC X(02) VALUE SPACES.
027400     05  LST-STATE-O              PIC X(02).
027500     05  FILLER                   PIC X(41) VALUE SPACES.
027600
027700 01  WS-FILE-NAME-LINE.
027800     05  FILLER                   PIC X(01) VALUE SPACES.
027900     05  FILLER                   PIC X(20) VALUE
028000         "OUTPUT FILE WRITTEN:".
028100     05  FNM-DD-NAME-O            PIC X(20).
028200     05  FILLER                   PIC X(91) VALUE SPACES.
028300
028400** COUNT-EDIT VIEW OF THE BANNER COUNT, SO 400-PRINT-REPORT-RTN
028500** CAN BUILD "New (n) CLIA" WITHOUT A SEPARATE MOVE PER SECTION.
028600 01  WS-COUNT-EDIT-AREA.
028700     05  WS-COUNT-BIN             PIC 9(7) COMP.
028800     05  WS-COUNT-DISPLAY REDEFINES WS-COUNT-BIN PIC 9(7).
028900     05  WS-COUNT-ZS              PIC Z(6)9.
029000     05  WS-SECTION-NAME          PIC X(40) VALUE SPACES.
029100
029200 01  COUNTERS-AND-ACCUMULATORS.
029300     05  WS-MASTER-COUNT          PIC 9(5) COMP.
029400     05  WS-NEWCAP-COUNT          PIC 9(5) COMP.
029500     05  WS-NEWMSTR-COUNT         PIC 9(5) COMP.
029600     05  WS-ADJ-COUNT             PIC 9(7) COMP.
029700     05  WS-DROPPED-COUNT         PIC 9(7) COMP.
029800     05  WS-NEW-COUNT             PIC 9(7) COMP.
029900     05  WS-CLOSED-COUNT          PIC 9(7) COMP.
030000     05  WS-UNCHANGED-COUNT       PIC 9(7) COMP.
030100
030200 01  MISC-WS-FLDS.
030300     05  RETURN-CD                PIC S9(4) COMP VALUE 0.
030400     05  WS-MATCH-CD              PIC S9(4) COMP VALUE 0.
030500         88  PREFIX-MATCH-FOUND       VALUE 0.
030600
030700 01  FLAGS-AND-SWITCHES.
030800     05  EXTRA-MODE-SW            PIC X(01) VALUE "N".
030900         88  EXTRA-MODE-ON            VALUE "Y".
031000
031100 COPY ABENDREC.
031200
031300 PROCEDURE DIVISION.
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500     PERFORM 100-READ-MASTER-RTN THRU 100-EXIT
031600             UNTIL NO-MORE-MASTER.
031700     PERFORM 200-READ-NEWCAP-RTN THRU 200-EXIT
031800             UNTIL NO-MORE-NEWCAP.
031900     PERFORM 300-CLASSIFY-RTN THRU 300-EXIT.
032000     PERFORM 400-PRINT-REPORT-RTN THRU 400-EXIT.
032100     PERFORM 900-CLEANUP THRU 900-EXIT.
032200     MOVE +0 TO RETURN-CODE.
032300     GOBACK.
032400
032500 000-HOUSEKEEPING.
032600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032700     DISPLAY "******** BEGIN JOB LHCMPARE ********".
032800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032900     MOVE "N" TO EXTRA-MODE-SW.
033000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033100     PERFORM 810-READ-PARM THRU 810-EXIT.
033200     PERFORM 900-READ-MASTER THRU 900-EXIT.
033300     PERFORM 910-READ-NEWCAP THRU 910-EXIT.
033400 000-EXIT.
033500     EXIT.
033600
033700 100-READ-MASTER-RTN.
033800     MOVE "100-READ-MASTER-RTN" TO PARA-NAME.
033900     PERFORM 150-FACILITY-GATE THRU 150-EXIT.
034000     PERFORM 900-READ-MASTER THRU 900-EXIT.
034100 100-EXIT.
034200     EXIT.
034300
034400****** FACILITY-TYPE GATE - RULE: ONLY INDEPENDENT, HOSPITAL AND
034500****** PHYSICIAN OFFICE MASTER RECORDS PARTICIPATE.  EVERYTHING
034600****** THAT PASSES ALSO GOES TO THE ADJUSTED-OLD-MASTER FILE.
034700 150-FACILITY-GATE.
034800     MOVE "150-FACILITY-GATE" TO PARA-NAME.
034900     IF NOT ALLOWED-FACILITY-TYPE
035000         ADD 1 TO WS-DROPPED-COUNT
035100         GO TO 150-EXIT.
035200
035300     ADD 1 TO WS-ADJ-COUNT
035400     WRITE ADJ-MASTER-REC FROM CLIA-REC.
035500
035600     IF WS-MASTER-COUNT NOT LESS THAN WS-MAX-TABLE-ROWS
035700         MOVE "** MASTER COMPARE TABLE FULL" TO ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900
036000     ADD 1 TO WS-MASTER-COUNT
036100     MOVE CLIA-REC TO WS-MASTER-REC-ENTRY(WS-MASTER-COUNT)
036200     MOVE "N" TO WS-MASTER-MATCHED-SW(WS-MASTER-COUNT).
036300 150-EXIT.
036400     EXIT.
036500
036600 200-READ-NEWCAP-RTN.
036700     MOVE "200-READ-NEWCAP-RTN" TO PARA-NAME.
036800     IF WS-NEWCAP-COUNT NOT LESS THAN WS-MAX-TABLE-ROWS
036900         MOVE "** NEW-CAPTURE COMPARE TABLE FULL" TO ABEND-REASON
037000         GO TO 1000-ABEND-RTN.
037100
037200     ADD 1 TO WS-NEWCAP-COUNT
037300     MOVE CLIA-REC TO WS-NEWCAP-REC-ENTRY(WS-NEWCAP-COUNT)
037400     MOVE "N" TO WS-NEWCAP-MATCHED-SW(WS-NEWCAP-COUNT).
037500     PERFORM 910-READ-NEWCAP THRU 910-EXIT.
037600 200-EXIT.
037700     EXIT.
037800
037900****** WHOLE-RECORD CLASSIFICATION.  EACH MASTER ROW IS SEARCHED
038000****** AGAINST THE NOT-YET-MATCHED NEW-CAPTURE ROWS; A HIT PAIRS
038100****** THE TWO OFF (ONE-TO-ONE, SO EXACT DUPLICATES PAIR UP ONE
038200****** PER MATCHED OCCURRENCE) AND IS UNCHANGED, A MISS IS
038300****** CLOSED.  WHATEVER NEW-CAPTURE ROW IS STILL UNMATCHED
038400****** AFTERWARD IS NEW.  UNCHANGED IS WRITTEN BEFORE NEW SO THE
038500****** NEW-MASTER OUTPUT COMES OUT IN THE RULED ORDER.
038600 300-CLASSIFY-RTN.
038700     MOVE "300-CLASSIFY-RTN" TO PARA-NAME.
038800     PERFORM 320-MATCH-ONE-MASTER-ROW
038900         VARYING MSTR-IDX FROM 1 BY 1
039000         UNTIL MSTR-IDX > WS-MASTER-COUNT.
039100
039200     PERFORM 340-EMIT-UNMATCHED-NEWCAP-ROW
039300         VARYING NEWC-IDX FROM 1 BY 1
039400         UNTIL NEWC-IDX > WS-NEWCAP-COUNT.
039500 300-EXIT.
039600     EXIT.
039700
039800 320-MATCH-ONE-MASTER-ROW.
039900     SET NEWC-IDX TO 1.
040000     SEARCH WS-NEWCAP-ROW
040100         AT END
040200             ADD 1 TO WS-CLOSED-COUNT
040300             MOVE WS-MASTER-REC-ENTRY(MSTR-IDX) TO CLIA-REC
040400             WRITE CLOSED-CLIA-REC FROM CLIA-REC
040500         WHEN NEWCAP-ROW-MATCHED(NEWC-IDX)
040600              CONTINUE
040700         WHEN WS-NEWCAP-REC-ENTRY(NEWC-IDX) =
040800              WS-MASTER-REC-ENTRY(MSTR-IDX)
040900             MOVE "Y" TO WS-NEWCAP-MATCHED-SW(NEWC-IDX)
041000             ADD 1 TO WS-UNCHANGED-COUNT
041100             MOVE WS-MASTER-REC-ENTRY(MSTR-IDX) TO CLIA-REC
041200             WRITE UNCHANGED-CLIA-REC FROM CLIA-REC
041300             ADD 1 TO WS-NEWMSTR-COUNT
041400             MOVE CLIA-REC TO
041500                  WS-NEWMSTR-REC-ENTRY(WS-NEWMSTR-COUNT)
041600             WRITE NEW-MASTER-REC FROM CLIA-REC
041700     END-SEARCH.
041800
041900 340-EMIT-UNMATCHED-NEWCAP-ROW.
042000     IF NOT NEWCAP-ROW-MATCHED(NEWC-IDX)
042100         ADD 1 TO WS-NEW-COUNT
042200         MOVE WS-NEWCAP-REC-ENTRY(NEWC-IDX) TO CLIA-REC
042300         WRITE NEW-CLIA-REC FROM CLIA-REC
042400         ADD 1 TO WS-NEWMSTR-COUNT
042500         MOVE CLIA-REC TO WS-NEWMSTR-REC-ENTRY(WS-NEWMSTR-COUNT)
042600         WRITE NEW-MASTER-REC FROM CLIA-REC.
042700
042800 400-PRINT-REPORT-RTN.
042900     MOVE "400-PRINT-REPORT-RTN" TO PARA-NAME.
043000     MOVE WS-CLOSED-COUNT   TO WS-COUNT-BIN.
043100     MOVE "CLOSED"          TO WS-SECTION-NAME.
043200     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
043300     PERFORM 440-LIST-MASTER-CLASS THRU 440-EXIT
043400         VARYING MSTR-IDX FROM 1 BY 1
043500         UNTIL MSTR-IDX > WS-MASTER-COUNT.
043600
043700     MOVE WS-UNCHANGED-COUNT TO WS-COUNT-BIN.
043800     MOVE "UNCHANGED"        TO WS-SECTION-NAME.
043900     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
044000     PERFORM 450-LIST-NEWMSTR-CLASS THRU 450-EXIT
044100         VARYING NMST-IDX FROM 1 BY 1
044200         UNTIL NMST-IDX > WS-UNCHANGED-COUNT.
044300
044400     MOVE WS-NEW-COUNT      TO WS-COUNT-BIN.
044500     MOVE "NEW"             TO WS-SECTION-NAME.
044600     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
044700     PERFORM 450-LIST-NEWMSTR-CLASS THRU 450-EXIT
044800         VARYING NMST-IDX FROM WS-UNCHANGED-COUNT BY 1
044900         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
045000
045100***** TICKET CLIA-1142 - PRINT THE BANNER FROM THE ACTUAL
045200***** ACCUMULATED COUNT, NOT WS-NEWCAP-COUNT, SO A ZERO-CAPTURE
045300***** RUN STILL BALANCES TO UNCHANGED+NEW
045400     MOVE WS-NEWMSTR-COUNT  TO WS-COUNT-BIN.
045500     MOVE "CLIA MASTER (UNCHANGED + NEW)" TO WS-SECTION-NAME.
045600     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
045700
045800     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
045900     MOVE "CLIANEW " TO FNM-DD-NAME-O.
046000     WRITE SYSOUT-REC FROM WS-FILE-NAME-LINE.
046100     MOVE "CLIACLSD" TO FNM-DD-NAME-O.
046200     WRITE SYSOUT-REC FROM WS-FILE-NAME-LINE.
046300     MOVE "CLIAUNCH" TO FNM-DD-NAME-O.
046400     WRITE SYSOUT-REC FROM WS-FILE-NAME-LINE.
046500     MOVE "CLIAMSTN" TO FNM-DD-NAME-O.
046600     WRITE SYSOUT-REC FROM WS-FILE-NAME-LINE.
046700     MOVE "CLIAADJM" TO FNM-DD-NAME-O.
046800     WRITE SYSOUT-REC FROM WS-FILE-NAME-LINE.
046900
047000     IF EXTRA-MODE-ON
047100         PERFORM 500-EXTRA-FILTERS-RTN THRU 500-EXIT.
047200 400-EXIT.
047300     EXIT.
047400
047500 420-BANNER-SECTION.
047600     MOVE "420-BANNER-SECTION" TO PARA-NAME.
047700     WRITE SYSOUT-REC FROM WS-BLANK-LINE
047800         AFTER ADVANCING TOP-OF-FORM.
047900     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
048000     MOVE WS-COUNT-BIN TO WS-COUNT-ZS.
048100     MOVE SPACES TO BANNER-TITLE-O.
048200     STRING WS-SECTION-NAME DELIMITED BY SPACE
048300            " (" DELIMITED BY SIZE
048400            WS-COUNT-ZS DELIMITED BY SIZE
048500            ") CLIA" DELIMITED BY SIZE
048600            INTO BANNER-TITLE-O.
048700     WRITE SYSOUT-REC FROM WS-BANNER-TITLE-LINE.
048800     WRITE SYSOUT-REC FROM WS-BANNER-LINE.
048900 420-EXIT.
049000     EXIT.
049100
049200 440-LIST-MASTER-CLASS.
049300     IF NOT MASTER-ROW-MATCHED(MSTR-IDX)
049400         MOVE WS-MASTER-REC-ENTRY(MSTR-IDX) TO WS-COMPARE-BUFFER
049500         MOVE CB-CLIA-NUMBER      TO LST-CLIA-NUMBER-O
049600         MOVE CB-FACILITY-TYPE    TO LST-FACILITY-TYPE-O
049700         MOVE CB-LAB-NAME         TO LST-LAB-NAME-O
049800         MOVE WS-MASTER-REC-ENTRY(MSTR-IDX)(101:20) TO LST-CITY-O
049900         MOVE WS-MASTER-REC-ENTRY(MSTR-IDX)(121:02) TO LST-STATE-O
050000         WRITE SYSOUT-REC FROM WS-LISTING-DETAIL-LINE.
050100
050200 450-LIST-NEWMSTR-CLASS.
050300     MOVE WS-NEWMSTR-REC-ENTRY(NMST-IDX) TO WS-COMPARE-BUFFER
050400     MOVE CB-CLIA-NUMBER      TO LST-CLIA-NUMBER-O
050500     MOVE CB-FACILITY-TYPE    TO LST-FACILITY-TYPE-O
050600     MOVE CB-LAB-NAME         TO LST-LAB-NAME-O
050700     MOVE WS-NEWMSTR-REC-ENTRY(NMST-IDX)(101:20) TO LST-CITY-O
050800     MOVE WS-NEWMSTR-REC-ENTRY(NMST-IDX)(121:02) TO LST-STATE-O
050900     WRITE SYSOUT-REC FROM WS-LISTING-DETAIL-LINE.
051000
051100****** EXTRA-MODE FILTERS - RULE: STATE = "AL", CERTIFICATE-TYPE
051200****** BEGINS "COMPLIANCE", CITY BEGINS "ANCHORAGE", SCANNED
051300****** AGAINST THE FINISHED NEW MASTER.
051400 500-EXTRA-FILTERS-RTN.
051500     MOVE "500-EXTRA-FILTERS-RTN" TO PARA-NAME.
051600     MOVE "STATE = AL"          TO WS-SECTION-NAME.
051700     MOVE ZERO TO WS-COUNT-BIN.
051800     PERFORM 520-COUNT-STATE-AL
051900         VARYING NMST-IDX FROM 1 BY 1
052000         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
052100     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
052200     PERFORM 530-LIST-STATE-AL
052300         VARYING NMST-IDX FROM 1 BY 1
052400         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
052500
052600     MOVE "CERTIFICATE-TYPE BEGINS COMPLIANCE" TO WS-SECTION-NAME.
052700     MOVE ZERO TO WS-COUNT-BIN.
052800     PERFORM 540-COUNT-CERT-COMPLIANCE
052900         VARYING NMST-IDX FROM 1 BY 1
053000         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
053100     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
053200     PERFORM 550-LIST-CERT-COMPLIANCE
053300         VARYING NMST-IDX FROM 1 BY 1
053400         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
053500
053600     MOVE "CITY BEGINS ANCHORAGE" TO WS-SECTION-NAME.
053700     MOVE ZERO TO WS-COUNT-BIN.
053800     PERFORM 560-COUNT-CITY-ANCHORAGE
053900         VARYING NMST-IDX FROM 1 BY 1
054000         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
054100     PERFORM 420-BANNER-SECTION THRU 420-EXIT.
054200     PERFORM 570-LIST-CITY-ANCHORAGE
054300         VARYING NMST-IDX FROM 1 BY 1
054400         UNTIL NMST-IDX > WS-NEWMSTR-COUNT.
054500 500-EXIT.
054600     EXIT.
054700
054800 520-COUNT-STATE-AL.
054900     IF WS-NEWMSTR-REC-ENTRY(NMST-IDX)(121:02) = "AL"
055000         ADD 1 TO WS-COUNT-BIN.
055100
055200 530-LIST-STATE-AL.
055300     IF WS-NEWMSTR-REC-ENTRY(NMST-IDX)(121:02) = "AL"
055400         PERFORM 450-LIST-NEWMSTR-CLASS.
055500
055600 540-COUNT-CERT-COMPLIANCE.
055700     MOVE WS-NEWMSTR-REC-ENTRY(NMST-IDX) TO WS-COMPARE-BUFFER
055800     CALL "LHPFXMCH" USING CB-CERTIFICATE-TYPE,
055900                            "COMPLIANCE", WS-MATCH-CD
056000     IF PREFIX-MATCH-FOUND
056100         ADD 1 TO WS-COUNT-BIN.
056200
056300 550-LIST-CERT-COMPLIANCE.
056400     MOVE WS-NEWMSTR-REC-ENTRY(NMST-IDX) TO WS-COMPARE-BUFFER
056500     CALL "LHPFXMCH" USING CB-CERTIFICATE-TYPE,
056600                            "COMPLIANCE", WS-MATCH-CD
056700     IF PREFIX-MATCH-FOUND
056800         PERFORM 450-LIST-NEWMSTR-CLASS.
056900
057000 560-COUNT-CITY-ANCHORAGE.
057100     CALL "LHPFXMCH" USING
057200          WS-NEWMSTR-REC-ENTRY(NMST-IDX)(101:20),
057300          "ANCHORAGE", WS-MATCH-CD
057400     IF PREFIX-MATCH-FOUND
057500         ADD 1 TO WS-COUNT-BIN.
057600
057700 570-LIST-CITY-ANCHORAGE.
057800     CALL "LHPFXMCH" USING
057900          WS-NEWMSTR-REC-ENTRY(NMST-IDX)(101:20),
058000          "ANCHORAGE", WS-MATCH-CD
058100     IF PREFIX-MATCH-FOUND
058200         PERFORM 450-LIST-NEWMSTR-CLASS.
058300
058400 800-OPEN-FILES.
058500     MOVE "800-OPEN-FILES" TO PARA-NAME.
058600     OPEN INPUT MASTER-CLIA, NEW-CAPTURE, CLIAPARM.
058700     OPEN OUTPUT NEW-CLIA-OUT, CLOSED-CLIA-OUT,
058800                 UNCHANGED-CLIA-OUT, NEW-MASTER-OUT,
058900                 ADJ-MASTER-OUT, SYSOUT.
059000 800-EXIT.
059100     EXIT.
059200
059300 810-READ-PARM.
059400     MOVE "810-READ-PARM" TO PARA-NAME.
059500     READ CLIAPARM
059600         AT END
059700         MOVE "N" TO PARM-EXTRA-MODE-SW
059800     END-READ.
059900     MOVE PARM-EXTRA-MODE-SW TO EXTRA-MODE-SW.
060000 810-EXIT.
060100     EXIT.
060200
060300 850-CLOSE-FILES.
060400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060500     CLOSE MASTER-CLIA, NEW-CAPTURE, CLIAPARM,
060600           NEW-CLIA-OUT, CLOSED-CLIA-OUT,
060700           UNCHANGED-CLIA-OUT, NEW-MASTER-OUT,
060800           ADJ-MASTER-OUT, SYSOUT.
060900 850-EXIT.
061000     EXIT.
061100
061200 900-READ-MASTER.
061300     READ MASTER-CLIA INTO CLIA-REC
061400         AT END SET NO-MORE-MASTER TO TRUE
061500     END-READ.
061600 900-EXIT.
061700     EXIT.
061800
061900 910-READ-NEWCAP.
062000     READ NEW-CAPTURE INTO CLIA-REC
062100         AT END SET NO-MORE-NEWCAP TO TRUE
062200     END-READ.
062300 910-EXIT.
062400     EXIT.
062500
062600 900-CLEANUP.
062700     MOVE "900-CLEANUP" TO PARA-NAME.
062800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062900     DISPLAY "** ADJUSTED OLD MASTER **".
063000     DISPLAY WS-ADJ-COUNT.
063100     DISPLAY "** NEW-CAPTURE RECORDS READ **".
063200     DISPLAY WS-NEWCAP-COUNT.
063300     DISPLAY "** NEW **".
063400     DISPLAY WS-NEW-COUNT.
063500     DISPLAY "** CLOSED **".
063600     DISPLAY WS-CLOSED-COUNT.
063700     DISPLAY "** UNCHANGED **".
063800     DISPLAY WS-UNCHANGED-COUNT.
063900     DISPLAY "** NEW MASTER (UNCHANGED + NEW) **".
064000     DISPLAY WS-NEWMSTR-COUNT.
064100     DISPLAY "******** NORMAL END OF JOB LHCMPARE ********".
064200 900-EXIT.
064300     EXIT.
064400
064500 1000-ABEND-RTN.
064600     WRITE SYSOUT-REC FROM ABEND-REC.
064700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064800     DISPLAY "*** ABNORMAL END OF JOB-LHCMPARE ***" UPON CONSOLE.
064900     DIVIDE ZERO-VAL INTO ONE-VAL.
