000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LHPFXMCH.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/93.
000700 DATE-COMPILED. 06/22/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          LEADING-SUBSTRING (PREFIX) MATCH UTILITY.
001400*
001500*          GIVEN A CANDIDATE FIELD AND A SHORT PREFIX PATTERN,
001600*          TRIMS TRAILING SPACES OFF THE PATTERN AND COMPARES
001700*          THAT MANY LEADING CHARACTERS OF THE CANDIDATE FIELD
001800*          AGAINST IT.  USED BY LHCMPARE'S EXTRA-MODE FILTERS
001900*          (CERTIFICATE-TYPE BEGINS "COMPLIANCE", CITY BEGINS
002000*          "ANCHORAGE").
002100*
002200******************************************************************
002300*   MAINTENANCE HISTORY
002400*   ------------------------------------------------------------
002500*   06/22/93  J SAYLES   ORIGINAL - LIFTED THE TRIM LOGIC OUT OF
002600*                        STRLTH RATHER THAN CALLING IT TWICE PER
002700*                        COMPARE
002800*   03/11/97  T DECOSTA  PATTERN NOW ACCEPTS LOW-VALUES AS WELL
002900*                        AS SPACES FOR THE TRAILING PAD
003000*   08/09/99  M ORTEGA   Y2K - NO DATE FIELDS IN THIS PROGRAM,
003100*                        REVIEWED, NO CHANGE REQUIRED
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05 PATTERN-LTH               PIC S9(4) COMP.
004600     05 TEMP-PATTERN              PIC X(30).
004700*  ALTERNATE NUMERIC-EDIT VIEW OF THE TRIMMED LENGTH, USED ONLY
004800*  IN THE DISPLAY DIAGNOSTIC BELOW WHEN A CALLER PASSES A
004900*  ZERO-LENGTH PATTERN.
005000     05 PATTERN-LTH-EDIT REDEFINES PATTERN-LTH PIC S9999.
005100
005200 LINKAGE SECTION.
005300 01  CANDIDATE-FIELD              PIC X(30).
005400 01  PREFIX-PATTERN               PIC X(30).
005500 01  MATCH-RETURN-CD              PIC S9(4) COMP.
005600     88  PREFIX-MATCHES               VALUE 0.
005700     88  PREFIX-DOES-NOT-MATCH        VALUE 4.
005800
005900 PROCEDURE DIVISION USING CANDIDATE-FIELD, PREFIX-PATTERN,
006000                           MATCH-RETURN-CD.
006100     MOVE 0 TO PATTERN-LTH.
006200     MOVE FUNCTION REVERSE(PREFIX-PATTERN) TO TEMP-PATTERN.
006300     INSPECT TEMP-PATTERN
006400               REPLACING ALL LOW-VALUES BY SPACES.
006500     INSPECT TEMP-PATTERN
006600                    TALLYING PATTERN-LTH FOR LEADING SPACES.
006700     COMPUTE PATTERN-LTH =
006800             LENGTH OF PREFIX-PATTERN - PATTERN-LTH.
006900
007000     IF PATTERN-LTH NOT GREATER THAN ZERO
007100         DISPLAY "*** LHPFXMCH CALLED WITH BLANK PATTERN, LTH="
007200                 PATTERN-LTH-EDIT
007300         MOVE 4 TO MATCH-RETURN-CD
007400         GOBACK.
007500
007600     IF CANDIDATE-FIELD(1:PATTERN-LTH) =
007700        PREFIX-PATTERN(1:PATTERN-LTH)
007800         MOVE 0 TO MATCH-RETURN-CD
007900     ELSE
008000         MOVE 4 TO MATCH-RETURN-CD.
008100
008200     GOBACK.
