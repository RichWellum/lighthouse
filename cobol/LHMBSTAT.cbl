000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LHMBSTAT.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/17/96.
000700 DATE-COMPILED. 02/17/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          FOLDS ONE WEEKDAY BASELINE ROW INTO A HOST'S RUNNING
001400*          PER-METRIC ACCUMULATORS: ROW COUNT, SUM, AND MAXIMUM,
001500*          FOR EACH OF THE 8 METRICS CARRIED IN BASEREC.  CALLED
001600*          ONCE PER WEEKDAY ROW BY LHBASE'S 200-ACCUM-RTN.
001700*
001800*          THE OUTER MEAN-OF-MEANS AND THE ACROSS-HOST GRAND SUM
001900*          ARE COMPUTED BY LHBASE ITSELF ONCE ALL HOSTS HAVE BEEN
002000*          FOLDED; THIS PROGRAM ONLY MAINTAINS ONE HOST'S ROW.
002100*
002200******************************************************************
002300*   MAINTENANCE HISTORY
002400*   ------------------------------------------------------------
002500*   02/17/96  J SAYLES   ORIGINAL - SPLIT OUT OF LHBASE SO THE
002600*                        FOLD LOGIC MATCHES THE CALLED-CALCULATOR
002700*                        IDIOM USED ELSEWHERE IN THIS SHOP
002800*   07/30/98  T DECOSTA  WIDENED TO THE 8-METRIC TABLE, WAS
002900*                        HARD-CODED TO 3 METRICS
003000*   08/11/99  M ORTEGA   Y2K - NO DATE FIELDS IN THIS PROGRAM,
003100*                        REVIEWED, NO CHANGE REQUIRED
003200*   01/14/03  R HOLLOWAY REMOVED FOR 0C7 BUG - MEAN NO LONGER
003300*                        COMPUTED HERE ON A ZERO ROW COUNT
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05 SUB-M                     PIC 9(02) COMP.
004800
004900 LINKAGE SECTION.
005000 01  HOST-FOLD-REC.
005100     05  HF-ROW-COUNT             PIC 9(07) COMP.
005200     05  HF-METRIC-VALUE OCCURS 8 TIMES PIC 9(09).
005300     05  HF-METRIC-SUM   OCCURS 8 TIMES PIC 9(11) COMP-3.
005400     05  HF-METRIC-MAX   OCCURS 8 TIMES PIC 9(09) COMP-3.
005500
005600 01  RETURN-CD                    PIC S9(4) COMP.
005700
005800 PROCEDURE DIVISION USING HOST-FOLD-REC, RETURN-CD.
005900     ADD 1 TO HF-ROW-COUNT.
006000     PERFORM 100-FOLD-ONE-METRIC
006100             VARYING SUB-M FROM 1 BY 1 UNTIL SUB-M > 8.
006200
006300     MOVE ZERO TO RETURN-CD.
006400     GOBACK.
006500
006600 100-FOLD-ONE-METRIC.
006700     ADD HF-METRIC-VALUE(SUB-M) TO HF-METRIC-SUM(SUB-M).
006800**  REMOVED FOR 0C7 BUG - MEAN COMPUTED BY THE CALLER ONCE THE
006900**  ROW COUNT FOR THIS HOST IS FINAL, NOT ON EVERY FOLD
007000     IF HF-METRIC-VALUE(SUB-M) > HF-METRIC-MAX(SUB-M)
007100         MOVE HF-METRIC-VALUE(SUB-M) TO HF-METRIC-MAX(SUB-M).
