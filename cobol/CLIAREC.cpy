000100******************************************************************
000200* CLIAREC   -  CLIA LABORATORY REGISTRY RECORD LAYOUT
000300*              SHARED BY THE OLD MASTER, THE NEW-CAPTURE
000400*              EXTRACT(S), AND ALL FIVE CLIA-COMPARE OUTPUT FILES.
000500******************************************************************
000600*   MAINTENANCE HISTORY
000700*   ------------------------------------------------------------
000800*   06/14/93  J SAYLES   ORIGINAL COPYBOOK FOR REGISTRY EXTRACT
000900*   11/02/95  T DECOSTA  ADDED CALL-TAG-1/2 FOR OUTREACH TRACKING
001000*   03/19/98  R HOLLOWAY ADDED TOUCH-1..4 OUTREACH NOTE FIELDS
001100*   08/27/99  M ORTEGA   Y2K - CONFIRMED NO 2-DIGIT YEAR FIELDS
001200*                        IN THIS LAYOUT, NO CHANGE REQUIRED
001300*   02/03/04  T DECOSTA  DOCUMENTED FACILITY-TYPE 88-LEVELS USED
001400*                        BY THE COMPARE GATE IN LHCMPARE
001500******************************************************************
001600* RECORD IS 226 BYTES, FIXED, LINE SEQUENTIAL.  ALPHANUMERIC
001700* FIELDS ARE LEFT-JUSTIFIED SPACE-PADDED, NUMERIC-LOOKING FIELDS
001800* (PHONE, ZIP) ARE CARRIED AS DIGITS-ONLY TEXT, NOT COMP.
001900* COMPARISON FOR NEW/CLOSED/UNCHANGED CLASSIFICATION IS ON THE
002000* ENTIRE RECORD BELOW, FIELD FOR FIELD - NOT JUST CLIA-NUMBER.
002100******************************************************************
002200 01  CLIA-REC.
002300     05  CLIA-NUMBER              PIC X(10).
002400     05  FACILITY-TYPE            PIC X(20).
002500         88  ALLOWED-FACILITY-TYPE
002600                 VALUE "INDEPENDENT         ",
002700                       "HOSPITAL            ",
002800                       "PHYSICIAN OFFICE    ".
002900     05  CERTIFICATE-TYPE         PIC X(15).
003000     05  LAB-NAME                 PIC X(30).
003100     05  STREET                   PIC X(30).
003200     05  CITY                     PIC X(20).
003300     05  STATE                    PIC X(02).
003400     05  ZIP                      PIC X(09).
003500     05  PHONE                    PIC X(10).
003600     05  CONTACT                  PIC X(20).
003700     05  OUTREACH-TOUCHES.
003800         10  TOUCH-NOTE OCCURS 4 TIMES PIC X(10).
003900     05  CALL-TAGS.
004000         10  CALL-TAG OCCURS 2 TIMES PIC X(10).
004100*  NO FILLER IS CARRIED IN THIS LAYOUT - THE 16 FIELDS ABOVE
004200*  ACCOUNT FOR THE FULL 226-BYTE RECORD, BYTE FOR BYTE, AND THE
004300*  EXTRACT FEED HAS NO SLACK BYTES TO RESERVE. SEE LHCMPARE
004400*  WORKING-STORAGE FOR THE PADDED PRINT-LINE VERSIONS OF THIS
004500*  RECORD, WHICH DO CARRY FILLER.
004600******************************************************************
004700* THIS LAYOUT DESCRIBES 16 FIELDS, RECORD LENGTH 226
004800******************************************************************
