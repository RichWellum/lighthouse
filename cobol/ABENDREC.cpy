000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD ABEND TRAP.  COPIED INTO EVERY
000300*              BATCH PROGRAM IN THIS SHOP.  1000-ABEND-RTN WRITES
000400*              ABEND-REC TO SYSOUT, THEN FORCES A 0C7 WITH THE
000500*              DIVIDE BELOW SO THE OPERATOR GETS A DUMP WITH
000600*              PARA-NAME AND ABEND-REASON VISIBLE IN STORAGE.
000700******************************************************************
000800*   MAINTENANCE HISTORY
000900*   ------------------------------------------------------------
001000*   06/14/93  J SAYLES   ORIGINAL SHOP-STANDARD COPYBOOK
001100*   08/27/99  M ORTEGA   Y2K - REVIEWED, NO DATE FIELDS, NO
001200*                        CHANGE REQUIRED
001300******************************************************************
001400 01  ABEND-REC.
001500     05  FILLER                   PIC X(01)     VALUE SPACES.
001600     05  FILLER                   PIC X(20)
001700             VALUE "*** ABEND IN PARA - ".
001800     05  PARA-NAME                PIC X(20)     VALUE SPACES.
001900     05  FILLER                   PIC X(10)
002000             VALUE " REASON - ".
002100     05  ABEND-REASON             PIC X(40)     VALUE SPACES.
002200     05  FILLER                   PIC X(41)     VALUE SPACES.
002300
002400 01  ABEND-DIVIDE-FIELDS.
002500     05  ZERO-VAL                 PIC 9(01) COMP VALUE 0.
002600     05  ONE-VAL                  PIC 9(01) COMP VALUE 1.
